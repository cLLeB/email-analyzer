000100******************************************************************
000200*    COPYBOOK   : ZEHRHDR                                        *
000300*    DESCRIPTION: Flattened e-mail header field record, one     *
000400*        logical (already unfolded) header field per record.    *
000500*        Fields belonging to one message are contiguous;        *
000600*        RECEIVED and AUTH-RESULTS field names may repeat.      *
000700******************************************************************
000800 01  ZH-HEADER-FIELD-RECORD.
000900     05  ZH-MSG-ID              PIC  X(08).
001000     05  ZH-FIELD-NAME          PIC  X(25).
001100     05  ZH-FIELD-VALUE         PIC  X(200).
001150******************************************************************
001175* No reserved/expansion bytes on this one - HDRIN is a fixed     *
001180* 233-byte interchange record between the parser step and this   *
001190* job stream and the three fields above fill it exactly.         *
001195******************************************************************
