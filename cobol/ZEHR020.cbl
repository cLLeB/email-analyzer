000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZEHR020.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  MIDLAND STATE UNIVERSITY - INFORMATION SECURITY.
000500 DATE-WRITTEN.  15 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.      MIDLAND STATE UNIVERSITY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* ZEHR - E-MAIL HEADER RISK ANALYSIS BATCH                      *
001100*                                                                *
001200* This program is the blocklist maintenance step of the ZEHR    *
001300* run.  It reads the university's fixed set of IP/CIDR block-   *
001400* list feed files, normalizes every entry to a 32-bit start and *
001500* end address, writes the normalized entries to the network     *
001600* table extract consumed by ZEHR010, and writes a feed entry-   *
001700* count extract that ZEHR010 prints as the report's statistics  *
001750* section, after the per-message section.                       *
001800*                                                                *
001900* Run this step before ZEHR010 in every ZEHR batch cycle - the  *
002000* network table extract it produces is ZEHR010's input.         *
002100*                                                                *
002200*----------------------------------------------------------------*
002300* CHANGE LOG                                                     *
002400*                                                                *
002500* DATE       INIT  REQUEST/TKT    DESCRIPTION                    *
002600* ---------- ----  -------------  ---------------------------- *
002700* 03/15/91   DAK   CR91-0142      ORIGINAL PROGRAM - LOADS THE   *
002800*                                 SPAMHAUS AND DSHIELD FEEDS.    *
002900* 07/02/91   DAK   PR91-0177      FIXED PREFIX/32 DEFAULT WHEN   *
003000*                                 A FEED LINE HAS NO SLASH.      *
003100* 11/19/92   RJN   CR92-0233      ADDED THIRD FEED SLOT FOR THE  *
003200*                                 CAMPUS-MAINTAINED WATCHLIST.   *
003300* 04/08/93   RJN   PR93-0118      COMMENT MARKERS ';' AND '//'   *
003400*                                 NOW STRIPPED, NOT JUST '#'.    *
003500* 09/14/94   DAK   PR94-0086      SILENTLY SKIP OCTETS OVER 255  *
003600*                                 INSTEAD OF ABENDING THE STEP.  *
003700* 02/27/96   TLO   CR96-0055      FEED ENTRY COUNTS NOW WRITTEN  *
003800*                                 TO A FEEDCNT EXTRACT FOR ZEHR010.*
003900* 06/03/97   TLO   PR97-0201      MISSING FEED DD IS NO LONGER   *
004000*                                 TREATED AS A FATAL FILE ERROR. *
004100* 12/01/98   RJN   Y2K-1998-004   YEAR 2000 REVIEW - NO 2-DIGIT  *
004200*                                 YEAR FIELDS IN THIS PROGRAM;   *
004300*                                 CERTIFIED Y2K COMPLIANT.       *
004400* 08/22/00   SMV   PR2000-0091    CIDR TEXT NOW ECHOED TO THE    *
004500*                                 NETWORK TABLE EXTRACT AS-IS.   *
004600* 05/16/03   SMV   CR2003-0147    RAISED PER-FEED CAPACITY TO    *
004700*                                 1000 NETWORK TABLE ROWS.       *
004800* 10/09/07   TLO   PR2007-0063    STATISTICS SECTION MOVED OUT   *
004900*                                 OF THIS STEP AND INTO ZEHR010, *
005000*                                 TO PRINT AFTER THE ANALYSIS    *
005050*                                 SECTION PER AUDIT REQUEST.     *
005060* 08/04/11   DAK   PR2011-0044    OVERLENGTH OCTETS AND PREFIXES *
005065*                                 (E.G. "25555" OR "/132") WERE  *
005070*                                 BEING TRUNCATED TO FIT THE     *
005075*                                 WORK FIELDS AND THEN ACCEPTED  *
005080*                                 AS IN-RANGE.  BOTH ARE NOW     *
005085*                                 REJECTED BY DIGIT COUNT BEFORE *
005090*                                 THE MOVE/COMPUTE THAT WOULD    *
005095*                                 HAVE TRUNCATED THEM.           *
005096* 09/19/11   RJN   PR2011-0057    WS-ADDR-END FOR A BARE ADDRESS *
005097*                                 (NO SLASH) WAS LEFT AS THE     *
005098*                                 TOKEN'S ABSOLUTE POSITION IN   *
005099*                                 THE 80-BYTE LINE INSTEAD OF    *
005100*                                 ITS TOKEN-RELATIVE LENGTH,     *
005110*                                 WEAKENING THE CLOSING-OCTET    *
005120*                                 LENGTH CHECK ON BARE ADDRESSES *
005130*                                 BEHIND LEADING BLANKS.  NOW    *
005140*                                 CONVERTED VIA WS-CONTENT-START *
005150*                                 LIKE 2200 ALREADY DOES FOR     *
005155*                                 WS-TOKEN.                      *
005160******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITS      IS '0' THRU '9'
005900     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
006000     UPSI-0 ON STATUS  IS ZEHR-TRACE-ON
006100     UPSI-0 OFF STATUS IS ZEHR-TRACE-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FEED-FILE-1        ASSIGN TO FEEDIN1
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-FEED1-STATUS.
006800     SELECT FEED-FILE-2        ASSIGN TO FEEDIN2
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-FEED2-STATUS.
007100     SELECT FEED-FILE-3        ASSIGN TO FEEDIN3
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-FEED3-STATUS.
007400     SELECT NETWORK-TABLE-FILE ASSIGN TO NETOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-NETOUT-STATUS.
007700     SELECT FEED-COUNT-FILE    ASSIGN TO FEEDCNT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS WS-FEEDCNT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  FEED-FILE-1
008400     LABEL RECORDS ARE STANDARD.
008500     COPY ZEHRFED REPLACING ==ZF-FEED-ENTRY-RECORD== BY
008600                            ==ZF1-FEED-ENTRY-RECORD==
008700                            ==ZF-FEED-LINE==          BY
008800                            ==ZF1-FEED-LINE==.
008900
009000 FD  FEED-FILE-2
009100     LABEL RECORDS ARE STANDARD.
009200     COPY ZEHRFED REPLACING ==ZF-FEED-ENTRY-RECORD== BY
009300                            ==ZF2-FEED-ENTRY-RECORD==
009400                            ==ZF-FEED-LINE==          BY
009500                            ==ZF2-FEED-LINE==.
009600
009700 FD  FEED-FILE-3
009800     LABEL RECORDS ARE STANDARD.
009900     COPY ZEHRFED REPLACING ==ZF-FEED-ENTRY-RECORD== BY
010000                            ==ZF3-FEED-ENTRY-RECORD==
010100                            ==ZF-FEED-LINE==          BY
010200                            ==ZF3-FEED-LINE==.
010300
010400 FD  NETWORK-TABLE-FILE
010500     LABEL RECORDS ARE STANDARD.
010600     COPY ZEHRNET.
010700
010800 FD  FEED-COUNT-FILE
010900     LABEL RECORDS ARE STANDARD.
010950     COPY ZEHRFCT.
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400* Define Constant and Define Storage.                            *
011500******************************************************************
011600 77  WS-PGM-ID                   PIC  X(08) VALUE 'ZEHR020 '.
011700 77  WS-FEED1-STATUS             PIC  X(02) VALUE SPACES.
011800 77  WS-FEED2-STATUS             PIC  X(02) VALUE SPACES.
011900 77  WS-FEED3-STATUS             PIC  X(02) VALUE SPACES.
012000 77  WS-NETOUT-STATUS            PIC  X(02) VALUE SPACES.
012100 77  WS-FEEDCNT-STATUS           PIC  X(02) VALUE SPACES.
012200 77  WS-FILE-STATUS              PIC  X(02) VALUE SPACES.
012300 77  WS-FILE-NAME                PIC  X(08) VALUE SPACES.
012400 77  WS-PARAGRAPH-ID             PIC  X(04) VALUE SPACES.
012500 77  WS-ABEND-LINE               PIC  X(80) VALUE SPACES.
012600
012700 77  WS-FEED-INDEX               PIC  9(01) COMP    VALUE ZERO.
012800 77  WS-EOF-FEED-SW              PIC  X(01) VALUE 'N'.
012900     88  WS-EOF-FEED                        VALUE 'Y'.
013000     88  WS-NOT-EOF-FEED                     VALUE 'N'.
013100 77  WS-FEED-MISSING-SW          PIC  X(01) VALUE 'N'.
013200     88  WS-FEED-IS-MISSING                  VALUE 'Y'.
013300
013400 77  WS-CONTENT-START            PIC  9(03) COMP    VALUE ZERO.
013500 77  WS-CONTENT-END              PIC  9(03) COMP    VALUE ZERO.
013600 77  WS-SCAN-INDEX               PIC  9(03) COMP    VALUE ZERO.
013700 77  WS-TOKEN-END                PIC  9(03) COMP    VALUE ZERO.
013800 77  WS-SLASH-POS                PIC  9(03) COMP    VALUE ZERO.
013900 77  WS-DOT-COUNT                PIC  9(01) COMP    VALUE ZERO.
014000 77  WS-OCTET-START              PIC  9(03) COMP    VALUE ZERO.
014050 77  WS-ADDR-END                 PIC  9(03) COMP    VALUE ZERO.
014100 77  WS-OCTET-INDEX              PIC  9(01) COMP    VALUE ZERO.
014200 77  WS-PREFIX-LEN               PIC  9(02) COMP    VALUE ZERO.
014300 77  WS-BLK-IX                   PIC  9(02) COMP    VALUE ZERO.
014350 77  WS-DIGIT-VALUE              PIC  9(01) COMP    VALUE ZERO.
014400
014500 77  WS-LINE-VALID-SW            PIC  X(01) VALUE 'Y'.
014600     88  WS-LINE-IS-VALID                    VALUE 'Y'.
014700     88  WS-LINE-IS-INVALID                  VALUE 'N'.
014800
014900 77  WS-ADDR-VALUE               PIC  9(10) COMP    VALUE ZERO.
015000 77  WS-NET-START                PIC  9(10) COMP    VALUE ZERO.
015100 77  WS-NET-END                  PIC  9(10) COMP    VALUE ZERO.
015200 77  WS-BLOCK-QUOTIENT           PIC  9(10) COMP    VALUE ZERO.
015300 77  WS-BLOCK-REMAINDER          PIC  9(10) COMP    VALUE ZERO.
015400
015500******************************************************************
015600* Fixed feed configuration - one 20-byte feed name per DD slot.  *
015700* This shop's blocklist feed set is fixed; there is no feed      *
015800* selection panel or parameter card.                             *
015900******************************************************************
016000 01  WS-FEED-CONFIG-LITERALS.
016100     05  FILLER                  PIC  X(20) VALUE
016200             'SPAMHAUS-DROP       '.
016300     05  FILLER                  PIC  X(20) VALUE
016400             'DSHIELD-BLOCK       '.
016500     05  FILLER                  PIC  X(20) VALUE
016600             'CUSTOM-WATCHLIST    '.
016700 01  WS-FEED-CONFIG REDEFINES WS-FEED-CONFIG-LITERALS.
016750     05  WS-FEED-CONFIG-ENTRY    OCCURS 3 TIMES
016800                                 INDEXED BY WS-CFG-IX.
016900         10  WS-CFG-FEED-NAME    PIC  X(18).
017000         10  FILLER              PIC  X(02).
017100
017200******************************************************************
017300* Per-feed entry counts, for the statistics section.             *
017400******************************************************************
017500 01  WS-FEED-COUNTS.
017550     05  WS-FEED-COUNT           OCCURS 3 TIMES PIC 9(07) COMP.
017600     05  FILLER                  PIC  X(04) VALUE SPACES.
017700 01  WS-TOTAL-ENTRIES-AREA.
017800     05  WS-TOTAL-ENTRIES        PIC  9(07) COMP VALUE ZERO.
017900     05  FILLER                  PIC  X(04) VALUE SPACES.
018000
018100******************************************************************
018200* Comment-stripping scan buffer - byte-table view restated from  *
018300* this shop's usual xxxx-ADDRESS-X REDEFINES xxxx-ADDRESS habit. *
018400******************************************************************
018500 01  WS-SCAN-AREA.
018550     05  WS-SCAN-TEXT            PIC  X(80) VALUE SPACES.
018600     05  WS-SCAN-TEXT-X REDEFINES WS-SCAN-TEXT.
018650         10  WS-SCAN-CHAR        OCCURS 80 TIMES PIC X.
018700     05  FILLER                  PIC  X(01).
018900
019000******************************************************************
019100* CIDR token work area and its byte-table view.                  *
019200******************************************************************
019300 01  WS-TOKEN-AREA.
019350     05  WS-TOKEN                PIC  X(32) VALUE SPACES.
019400     05  WS-TOKEN-X REDEFINES WS-TOKEN.
019450         10  WS-TOKEN-CHAR       OCCURS 32 TIMES PIC X.
019500     05  WS-PREFIX-TEXT          PIC  X(02) VALUE SPACES.
019600     05  FILLER                  PIC  X(01).
019800
019900******************************************************************
020000* Address octet work area.                                       *
020100******************************************************************
020200 01  WS-ADDRESS-WORK.
020300     05  WS-OCTET-TEXT           OCCURS 4 TIMES PIC X(03).
020400     05  WS-OCTET-VALUE          OCCURS 4 TIMES PIC 9(03) COMP.
020500     05  FILLER                  PIC  X(04) VALUE SPACES.
020600
020700******************************************************************
020800* Network-table extract record, built here then WRITTEn.        *
020900******************************************************************
021000 01  WS-CIDR-TEXT-OUT            PIC  X(18) VALUE SPACES.
021100
021200******************************************************************
021300* Doubling table of 2**(32-prefix), one entry per prefix 0-32,   *
021400* built once at start-up by 1200-BUILD-BLOCK-TABLE.               *
021500******************************************************************
021600 01  WS-BLOCK-SIZE-TABLE-AREA.
021650     05  WS-BLOCK-SIZE-ENTRY     OCCURS 33 TIMES
021700                                 INDEXED BY WS-BLK-TAB-IX
021800                                 PIC 9(10) COMP.
021900     05  FILLER                  PIC  X(04) VALUE SPACES.
022000
022100 LINKAGE SECTION.
022200
022300 PROCEDURE DIVISION.
022400
022500******************************************************************
022600* Main process.                                                  *
022700******************************************************************
022800     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
022900     PERFORM 2000-LOAD-FEEDS         THRU 2000-EXIT.
023000     PERFORM 3000-WRITE-FEED-COUNTS  THRU 3000-EXIT.
023100     PERFORM 9000-TERMINATE          THRU 9000-EXIT.
023200     STOP RUN.
023300
023400******************************************************************
023500* Open all files and build the power-of-two block-size table.    *
023600******************************************************************
023700 1000-INITIALIZE.
023800     OPEN OUTPUT NETWORK-TABLE-FILE.
023900     MOVE WS-NETOUT-STATUS       TO WS-FILE-STATUS.
024000     MOVE 'NETOUT'               TO WS-FILE-NAME.
024100     MOVE '1000'                 TO WS-PARAGRAPH-ID.
024200     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
024300
024400     OPEN OUTPUT FEED-COUNT-FILE.
024500     MOVE WS-FEEDCNT-STATUS      TO WS-FILE-STATUS.
024600     MOVE 'FEEDCNT'              TO WS-FILE-NAME.
024700     MOVE '1000'                 TO WS-PARAGRAPH-ID.
024800     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
024900
025000     MOVE ZERO                   TO WS-TOTAL-ENTRIES.
025100     MOVE ZERO                   TO WS-FEED-COUNT(1)
025200                                    WS-FEED-COUNT(2)
025300                                    WS-FEED-COUNT(3).
025400
025500     MOVE 1                      TO WS-BLOCK-SIZE-ENTRY(33).
025600     PERFORM 1200-BUILD-BLOCK-TABLE THRU 1200-EXIT
025700         VARYING WS-BLK-IX FROM 32 BY -1
025800         UNTIL WS-BLK-IX < 1.
025900
026000 1000-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400* Double the previous (higher-prefix) entry to build the next   *
026500* lower-prefix block size - table(33) = 2**0, table(1) = 2**32.  *
026600******************************************************************
026700 1200-BUILD-BLOCK-TABLE.
026800     COMPUTE WS-BLOCK-SIZE-ENTRY(WS-BLK-IX) =
026900             WS-BLOCK-SIZE-ENTRY(WS-BLK-IX + 1) * 2.
027000
027100 1200-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* Drive the three fixed feed slots, one at a time.               *
027600******************************************************************
027700 2000-LOAD-FEEDS.
027800     MOVE 1                      TO WS-FEED-INDEX.
027900     SET WS-CFG-IX               TO 1.
028000     PERFORM 2100-LOAD-FEED-1    THRU 2100-EXIT.
028100
028200     MOVE 2                      TO WS-FEED-INDEX.
028300     SET WS-CFG-IX               TO 2.
028400     PERFORM 2110-LOAD-FEED-2    THRU 2110-EXIT.
028500
028600     MOVE 3                      TO WS-FEED-INDEX.
028700     SET WS-CFG-IX               TO 3.
028800     PERFORM 2120-LOAD-FEED-3    THRU 2120-EXIT.
028900
029000 2000-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400* Feed slot 1 - SPAMHAUS-DROP.  A missing DD is not an error;    *
029500* it simply contributes zero network table rows (PR97-0201).    *
029600******************************************************************
029700 2100-LOAD-FEED-1.
029800     MOVE 'N'                    TO WS-EOF-FEED-SW.
029900     MOVE 'N'                    TO WS-FEED-MISSING-SW.
030000     OPEN INPUT FEED-FILE-1.
030100     IF  WS-FEED1-STATUS = '35'
030200         MOVE 'Y'                TO WS-FEED-MISSING-SW
030300         GO TO 2100-EXIT.
030400     IF  WS-FEED1-STATUS NOT = '00'
030500         MOVE WS-FEED1-STATUS    TO WS-FILE-STATUS
030600         MOVE 'FEEDIN1'          TO WS-FILE-NAME
030700         MOVE '2100'             TO WS-PARAGRAPH-ID
030800         PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
030900
031000     PERFORM 2105-READ-FEED-1    THRU 2105-EXIT
031100         UNTIL WS-EOF-FEED.
031200
031300     CLOSE FEED-FILE-1.
031400
031500 2100-EXIT.
031600     EXIT.
031700
031800 2105-READ-FEED-1.
031900     READ FEED-FILE-1
032000         AT END
032100             MOVE 'Y'            TO WS-EOF-FEED-SW
032200             GO TO 2105-EXIT.
032300     MOVE ZF1-FEED-LINE          TO WS-SCAN-TEXT.
032400     PERFORM 2200-PARSE-FEED-LINE THRU 2200-EXIT.
032500
032600 2105-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* Feed slot 2 - DSHIELD-BLOCK.                                   *
033100******************************************************************
033200 2110-LOAD-FEED-2.
033300     MOVE 'N'                    TO WS-EOF-FEED-SW.
033400     MOVE 'N'                    TO WS-FEED-MISSING-SW.
033500     OPEN INPUT FEED-FILE-2.
033600     IF  WS-FEED2-STATUS = '35'
033700         MOVE 'Y'                TO WS-FEED-MISSING-SW
033800         GO TO 2110-EXIT.
033900     IF  WS-FEED2-STATUS NOT = '00'
034000         MOVE WS-FEED2-STATUS    TO WS-FILE-STATUS
034100         MOVE 'FEEDIN2'          TO WS-FILE-NAME
034200         MOVE '2110'             TO WS-PARAGRAPH-ID
034300         PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
034400
034500     PERFORM 2115-READ-FEED-2    THRU 2115-EXIT
034600         UNTIL WS-EOF-FEED.
034700
034800     CLOSE FEED-FILE-2.
034900
035000 2110-EXIT.
035100     EXIT.
035200
035300 2115-READ-FEED-2.
035400     READ FEED-FILE-2
035500         AT END
035600             MOVE 'Y'            TO WS-EOF-FEED-SW
035700             GO TO 2115-EXIT.
035800     MOVE ZF2-FEED-LINE          TO WS-SCAN-TEXT.
035900     PERFORM 2200-PARSE-FEED-LINE THRU 2200-EXIT.
036000
036100 2115-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500* Feed slot 3 - CUSTOM-WATCHLIST (CR92-0233).                    *
036600******************************************************************
036700 2120-LOAD-FEED-3.
036800     MOVE 'N'                    TO WS-EOF-FEED-SW.
036900     MOVE 'N'                    TO WS-FEED-MISSING-SW.
037000     OPEN INPUT FEED-FILE-3.
037100     IF  WS-FEED3-STATUS = '35'
037200         MOVE 'Y'                TO WS-FEED-MISSING-SW
037300         GO TO 2120-EXIT.
037400     IF  WS-FEED3-STATUS NOT = '00'
037500         MOVE WS-FEED3-STATUS    TO WS-FILE-STATUS
037600         MOVE 'FEEDIN3'          TO WS-FILE-NAME
037700         MOVE '2120'             TO WS-PARAGRAPH-ID
037800         PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
037900
038000     PERFORM 2125-READ-FEED-3    THRU 2125-EXIT
038100         UNTIL WS-EOF-FEED.
038200
038300     CLOSE FEED-FILE-3.
038400
038500 2120-EXIT.
038600     EXIT.
038700
038800 2125-READ-FEED-3.
038900     READ FEED-FILE-3
039000         AT END
039100             MOVE 'Y'            TO WS-EOF-FEED-SW
039200             GO TO 2125-EXIT.
039300     MOVE ZF3-FEED-LINE          TO WS-SCAN-TEXT.
039400     PERFORM 2200-PARSE-FEED-LINE THRU 2200-EXIT.
039500
039600 2125-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000* Strip leading blanks, truncate at the first comment marker,    *
040100* take the first whitespace-delimited token (PR93-0118).        *
040200******************************************************************
040300 2200-PARSE-FEED-LINE.
040400     MOVE 'Y'                    TO WS-LINE-VALID-SW.
040500     MOVE ZERO                   TO WS-CONTENT-START.
040600     PERFORM 2210-FIND-CONTENT-START THRU 2210-EXIT
040700         VARYING WS-SCAN-INDEX FROM 1 BY 1
040800         UNTIL WS-SCAN-INDEX > 80 OR WS-CONTENT-START NOT = ZERO.
040900
041000     IF  WS-CONTENT-START = ZERO
041100         GO TO 2200-EXIT.
041200
041300     MOVE 80                     TO WS-CONTENT-END.
041400     PERFORM 2220-FIND-COMMENT   THRU 2220-EXIT
041500         VARYING WS-SCAN-INDEX FROM WS-CONTENT-START BY 1
041600         UNTIL WS-SCAN-INDEX > 80.
041700
041800     IF  WS-CONTENT-END < WS-CONTENT-START
041900         GO TO 2200-EXIT.
042000
042100     MOVE WS-CONTENT-END         TO WS-TOKEN-END.
042200     PERFORM 2230-FIND-TOKEN-END THRU 2230-EXIT
042300         VARYING WS-SCAN-INDEX FROM WS-CONTENT-START BY 1
042400         UNTIL WS-SCAN-INDEX > WS-CONTENT-END.
042500
042600     MOVE SPACES                 TO WS-TOKEN.
042700     MOVE WS-SCAN-TEXT(WS-CONTENT-START : WS-TOKEN-END -
042800                       WS-CONTENT-START + 1) TO WS-TOKEN.
042900
043000     PERFORM 2300-PARSE-CIDR-TOKEN THRU 2300-EXIT.
043100
043200     IF  WS-LINE-IS-VALID
043300         PERFORM 2400-BUILD-NETWORK-ROW THRU 2400-EXIT.
043400
043500 2200-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900* Find the first non-blank position - blank line skips out via  *
044000* WS-CONTENT-START staying zero.                                 *
044100******************************************************************
044200 2210-FIND-CONTENT-START.
044300     IF  WS-SCAN-CHAR(WS-SCAN-INDEX) NOT = SPACE
044400         MOVE WS-SCAN-INDEX      TO WS-CONTENT-START.
044500
044600 2210-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* Locate the earliest '#', ';' or '//' comment marker; a line    *
045100* with nothing left after truncation is treated as blank.        *
045200******************************************************************
045300 2220-FIND-COMMENT.
045400     IF  WS-SCAN-CHAR(WS-SCAN-INDEX) = '#' OR
045500         WS-SCAN-CHAR(WS-SCAN-INDEX) = ';'
045600         IF  WS-CONTENT-END = 80 OR
045700             WS-SCAN-INDEX < WS-CONTENT-END
045800             COMPUTE WS-CONTENT-END = WS-SCAN-INDEX - 1
045900             MOVE 81             TO WS-SCAN-INDEX.
046000
046100     IF  WS-SCAN-INDEX < 80 AND
046200         WS-SCAN-CHAR(WS-SCAN-INDEX)     = '/' AND
046300         WS-SCAN-CHAR(WS-SCAN-INDEX + 1) = '/'
046400         IF  WS-CONTENT-END = 80 OR
046500             WS-SCAN-INDEX < WS-CONTENT-END
046600             COMPUTE WS-CONTENT-END = WS-SCAN-INDEX - 1
046700             MOVE 81             TO WS-SCAN-INDEX.
046800
046900 2220-EXIT.
047000     EXIT.
047100
047200******************************************************************
047300* Token ends at the first blank on or after the content start.  *
047400******************************************************************
047500 2230-FIND-TOKEN-END.
047600     IF  WS-SCAN-CHAR(WS-SCAN-INDEX) = SPACE AND
047700         WS-SCAN-INDEX < WS-TOKEN-END
047800         COMPUTE WS-TOKEN-END = WS-SCAN-INDEX - 1
047900         MOVE 81                 TO WS-SCAN-INDEX.
048000
048100 2230-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* Split the token on '/' (bare address defaults to prefix 32),   *
048600* then validate the address part as four 0-255 octets.          *
048700******************************************************************
048800 2300-PARSE-CIDR-TOKEN.
048900     MOVE SPACES                 TO WS-CIDR-TEXT-OUT.
049000     MOVE WS-TOKEN                TO WS-CIDR-TEXT-OUT(1:18).
049100     MOVE ZERO                   TO WS-SLASH-POS.
049200     PERFORM 2305-FIND-SLASH     THRU 2305-EXIT
049300         VARYING WS-SCAN-INDEX FROM 1 BY 1
049400         UNTIL WS-SCAN-INDEX > 32 OR WS-SLASH-POS NOT = ZERO.
049500
049600     IF  WS-SLASH-POS = ZERO
049700         MOVE 32                 TO WS-PREFIX-LEN
049800     ELSE
049900         MOVE ZERO               TO WS-PREFIX-LEN
050000         PERFORM 2306-BUILD-PREFIX-LEN THRU 2306-EXIT
050100             VARYING WS-SCAN-INDEX FROM WS-SLASH-POS + 1 BY 1
050200             UNTIL WS-TOKEN-CHAR(WS-SCAN-INDEX) = SPACE OR
050300                   WS-SCAN-INDEX > 32.
050400
050500     IF  WS-PREFIX-LEN > 32 OR WS-LINE-IS-INVALID
050600         MOVE 'N'                TO WS-LINE-VALID-SW
050700         GO TO 2300-EXIT.
050710******************************************************************
050720* PR2011-0057 - WS-TOKEN-END is an absolute position in the      *
050730* 80-byte WS-SCAN-TEXT line, but WS-TOKEN and WS-OCTET-START use *
050740* the token's own 1-32 relative coordinates, so the no-slash     *
050745* case below has to convert with the same length arithmetic     *
050748* 2200-PARSE-FEED-LINE used to build WS-TOKEN itself.            *
050750******************************************************************
050760     IF  WS-SLASH-POS NOT = ZERO
050770         COMPUTE WS-ADDR-END = WS-SLASH-POS - 1
050780     ELSE
050790         COMPUTE WS-ADDR-END = WS-TOKEN-END -
050795                               WS-CONTENT-START + 1.
050800
050900     IF  WS-SLASH-POS NOT = ZERO
051000         MOVE SPACES             TO WS-TOKEN(WS-SLASH-POS:
051100                                             33 - WS-SLASH-POS).
052000
052100     PERFORM 2310-VALIDATE-OCTETS THRU 2310-EXIT.
052200
052300     IF  WS-LINE-IS-VALID
052400         PERFORM 2320-COMPUTE-RANGE THRU 2320-EXIT.
052500
052600 2300-EXIT.
052700     EXIT.
052800
052900 2305-FIND-SLASH.
053000     IF  WS-TOKEN-CHAR(WS-SCAN-INDEX) = '/'
053100         MOVE WS-SCAN-INDEX      TO WS-SLASH-POS.
053200
053300 2305-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* Accumulate the prefix digits found after the slash.  PR2011-  *
053800* 0044 - a prefix of more than two digits (e.g. "/132") is      *
053900* rejected outright here rather than being decimal-truncated    *
054000* into WS-PREFIX-LEN and then passed by the > 32 range test.    *
054100******************************************************************
054200 2306-BUILD-PREFIX-LEN.
054300     IF  WS-SCAN-INDEX - WS-SLASH-POS > 2
054400         MOVE 'N'                TO WS-LINE-VALID-SW
054500     ELSE
054600         MOVE WS-TOKEN-CHAR(WS-SCAN-INDEX) TO WS-DIGIT-VALUE
054700         COMPUTE WS-PREFIX-LEN =
054800                 WS-PREFIX-LEN * 10 + WS-DIGIT-VALUE
054900     END-IF.
055000
055100 2306-EXIT.
055200     EXIT.
055210
055220******************************************************************
055230* Split the address part on '.' into four octets; each must be  *
055240* 1-3 digits, value 0-255, and there must be exactly four of    *
055250* them (PR94-0086 - out-of-range octets are skipped, not fatal).*
055260******************************************************************
055300 2310-VALIDATE-OCTETS.
055400     MOVE ZERO                   TO WS-DOT-COUNT.
055500     MOVE 1                      TO WS-OCTET-START.
055600     MOVE 1                      TO WS-OCTET-INDEX.
055700     MOVE SPACES                 TO WS-OCTET-TEXT(1)
055800                                    WS-OCTET-TEXT(2)
055900                                    WS-OCTET-TEXT(3)
056000                                    WS-OCTET-TEXT(4).
056100
056200     PERFORM 2311-SPLIT-OCTETS   THRU 2311-EXIT
056300         VARYING WS-SCAN-INDEX FROM 1 BY 1
056400         UNTIL WS-SCAN-INDEX > 16 OR WS-OCTET-INDEX > 4.
056500
056600     IF  WS-OCTET-INDEX NOT = 4 OR WS-LINE-IS-INVALID
056700         MOVE 'N'                TO WS-LINE-VALID-SW
056800         GO TO 2310-EXIT.
056850******************************************************************
056860* PR2011-0044 - the closing octet has no trailing dot to mark   *
056870* its end, so it is bounded against WS-ADDR-END here instead;   *
056880* anything over 3 characters is rejected, not truncated.        *
056890******************************************************************
056900     IF  WS-OCTET-START > WS-ADDR-END OR
056920         WS-ADDR-END - WS-OCTET-START > 2
056940         MOVE 'N'                TO WS-LINE-VALID-SW
056960         GO TO 2310-EXIT.
056980
057000     MOVE WS-TOKEN(WS-OCTET-START :
057050                   WS-ADDR-END - WS-OCTET-START + 1) TO
057100         WS-OCTET-TEXT(WS-OCTET-INDEX).
057200
057300     PERFORM 2312-CHECK-OCTET-RANGE THRU 2312-EXIT
057400         VARYING WS-OCTET-INDEX FROM 1 BY 1
057500         UNTIL WS-OCTET-INDEX > 4 OR WS-LINE-IS-INVALID.
057600
057700 2310-EXIT.
057800     EXIT.
057900
058000******************************************************************
058100* Cut WS-TOKEN into up to four dot-separated pieces.  PR2011-    *
058150* 0044 - an octet longer than 3 characters (e.g. "25555") is    *
058170* rejected here instead of being handed on for the fixed-width  *
058190* WS-OCTET-TEXT MOVE to silently truncate to its first 3 bytes. *
058200******************************************************************
058300 2311-SPLIT-OCTETS.
058400     IF  WS-TOKEN-CHAR(WS-SCAN-INDEX) = '.'
058500         IF  WS-OCTET-INDEX > 4 OR
058550             WS-SCAN-INDEX - WS-OCTET-START > 3
058600             MOVE 'N'            TO WS-LINE-VALID-SW
058700         ELSE
058800             MOVE WS-TOKEN(WS-OCTET-START :
058900                           WS-SCAN-INDEX - WS-OCTET-START) TO
059000                 WS-OCTET-TEXT(WS-OCTET-INDEX)
059100             ADD 1               TO WS-OCTET-INDEX
059200             COMPUTE WS-OCTET-START = WS-SCAN-INDEX + 1
059300     END-IF.
059400
059500 2311-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900* Each octet must be all digits and numerically 0-255.           *
060000******************************************************************
060100 2312-CHECK-OCTET-RANGE.
060200     IF  WS-OCTET-TEXT(WS-OCTET-INDEX) = SPACES
060300         MOVE 'N'                TO WS-LINE-VALID-SW
060400         GO TO 2312-EXIT.
060500
060600     MOVE ZERO                   TO WS-OCTET-VALUE(WS-OCTET-INDEX).
060700     PERFORM 2313-ACCUM-OCTET-DIGIT THRU 2313-EXIT
060800         VARYING WS-SCAN-INDEX FROM 1 BY 1
060900         UNTIL WS-SCAN-INDEX > 3 OR WS-LINE-IS-INVALID.
061000
061100     IF  WS-OCTET-VALUE(WS-OCTET-INDEX) > 255
061200         MOVE 'N'                TO WS-LINE-VALID-SW.
061300
061400 2312-EXIT.
061500     EXIT.
061600
061700 2313-ACCUM-OCTET-DIGIT.
061800     IF  WS-OCTET-TEXT(WS-OCTET-INDEX)(WS-SCAN-INDEX:1) NOT = SPACE
061900         IF  WS-OCTET-TEXT(WS-OCTET-INDEX)(WS-SCAN-INDEX:1) <
062000             '0' OR
062100             WS-OCTET-TEXT(WS-OCTET-INDEX)(WS-SCAN-INDEX:1) >
062200             '9'
062300             MOVE 'N'            TO WS-LINE-VALID-SW
062400         ELSE
062500             MOVE WS-OCTET-TEXT(WS-OCTET-INDEX)(WS-SCAN-INDEX:1)
062600                 TO WS-DIGIT-VALUE
062700             COMPUTE WS-OCTET-VALUE(WS-OCTET-INDEX) =
062800                 WS-OCTET-VALUE(WS-OCTET-INDEX) * 10 + WS-DIGIT-VALUE
062900     END-IF.
064000
064100 2313-EXIT.
064200     EXIT.
064300
064400******************************************************************
064500* Fold the four validated octets into one unsigned 32-bit value,*
064600* then apply the prefix mask via integer division by the        *
064700* matching power-of-two block size (start = floor to block,     *
064800* end = start + block size - 1).                                 *
064900******************************************************************
065000 2320-COMPUTE-RANGE.
065100     COMPUTE WS-ADDR-VALUE =
065200             WS-OCTET-VALUE(1) * 16777216 +
065300             WS-OCTET-VALUE(2) * 65536 +
065400             WS-OCTET-VALUE(3) * 256 +
065500             WS-OCTET-VALUE(4).
065600
065700     COMPUTE WS-BLK-TAB-IX = WS-PREFIX-LEN + 1.
065800     DIVIDE WS-ADDR-VALUE BY WS-BLOCK-SIZE-ENTRY(WS-BLK-TAB-IX)
065900         GIVING WS-BLOCK-QUOTIENT
066000         REMAINDER WS-BLOCK-REMAINDER.
066100     COMPUTE WS-NET-START =
066200             WS-BLOCK-QUOTIENT * WS-BLOCK-SIZE-ENTRY(WS-BLK-TAB-IX).
066300     COMPUTE WS-NET-END =
066400             WS-NET-START + WS-BLOCK-SIZE-ENTRY(WS-BLK-TAB-IX) - 1.
066500
066600 2320-EXIT.
066700     EXIT.
066800
066900******************************************************************
067000* Write one network table row and bump the feed/total counts.   *
067100* CIDR text is echoed to the extract as-is (PR2000-0091).        *
067200******************************************************************
067300 2400-BUILD-NETWORK-ROW.
067400     MOVE WS-CFG-FEED-NAME(WS-CFG-IX) TO ZN-FEED-NAME.
067500     MOVE WS-CIDR-TEXT-OUT       TO ZN-CIDR-TEXT.
067600     MOVE WS-NET-START           TO ZN-NET-START.
067700     MOVE WS-NET-END             TO ZN-NET-END.
067800
067900     WRITE ZN-NETWORK-TABLE-RECORD.
068000     MOVE WS-NETOUT-STATUS       TO WS-FILE-STATUS.
068100     MOVE 'NETOUT'               TO WS-FILE-NAME.
068200     MOVE '2400'                 TO WS-PARAGRAPH-ID.
068300     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
068400
068500     ADD 1 TO WS-FEED-COUNT(WS-FEED-INDEX).
068600     ADD 1 TO WS-TOTAL-ENTRIES.
068700
068800 2400-EXIT.
068900     EXIT.
069000
069100******************************************************************
069200* Feed entry-count extract - REPORTS #2 is printed by ZEHR010,  *
069300* after the per-message section (PR2007-0063); this step only  *
069400* writes the raw counts here.                                   *
069500******************************************************************
069600 3000-WRITE-FEED-COUNTS.
069700     SET WS-CFG-IX               TO 1.
069800     PERFORM 3100-WRITE-ONE-COUNT THRU 3100-EXIT
069900         VARYING WS-FEED-INDEX FROM 1 BY 1
070000         UNTIL WS-FEED-INDEX > 3.
070100
070200 3000-EXIT.
070300     EXIT.
070400
070500 3100-WRITE-ONE-COUNT.
070600     SET WS-CFG-IX               TO WS-FEED-INDEX.
070700     MOVE WS-CFG-FEED-NAME(WS-CFG-IX) TO FC-FEED-NAME.
070800     MOVE WS-FEED-COUNT(WS-FEED-INDEX) TO FC-FEED-ENTRY-COUNT.
070900     WRITE FC-FEED-COUNT-RECORD.
071000     MOVE WS-FEEDCNT-STATUS      TO WS-FILE-STATUS.
071100     MOVE 'FEEDCNT'              TO WS-FILE-NAME.
071200     MOVE '3100'                 TO WS-PARAGRAPH-ID.
071300     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
071400
071500 3100-EXIT.
071600     EXIT.
071700
071800******************************************************************
071900* Close the network table and feed-count extracts; ZEHR010 opens*
072000* both of them as input in its own initialization step.          *
072100******************************************************************
072200 9000-TERMINATE.
072300     CLOSE NETWORK-TABLE-FILE.
072400     CLOSE FEED-COUNT-FILE.
072500
072600 9000-EXIT.
072700     EXIT.
072800
073500     COPY STATCHK.
