000100******************************************************************
000200*    COPYBOOK   : ZEHRRPT                                        *
000300*    DESCRIPTION: 132-column analysis/statistics print line     *
000400*        layouts shared by ZEHR010 and ZEHR020.  Each program    *
000500*        builds the appropriate layout below, then MOVEs it to  *
000600*        its own FD 01 print record before WRITE.                *
000700******************************************************************
000800 01  ZR-HEADING-LINE.
000900     05  FILLER                 PIC  X(08) VALUE 'MESSAGE '.
001000     05  ZR-HDG-MSG-ID          PIC  X(08).
001100     05  FILLER                 PIC  X(02) VALUE SPACES.
001200     05  FILLER                 PIC  X(14) VALUE 'HEADER SUMMARY'.
001300     05  FILLER                 PIC  X(100) VALUE SPACES.
001400
001500 01  ZR-FIELD-ECHO-LINE.
001600     05  ZR-FEL-CAPTION         PIC  X(08).
001700     05  ZR-FEL-VALUE           PIC  X(100).
001800     05  FILLER                 PIC  X(24) VALUE SPACES.
001900
002000 01  ZR-RISK-LINE.
002100     05  FILLER                 PIC  X(06) VALUE 'RISK: '.
002200     05  ZR-RSK-BAND            PIC  X(10).
002300     05  FILLER                 PIC  X(04) VALUE SPACES.
002400     05  FILLER                 PIC  X(07) VALUE 'SCORE: '.
002500     05  ZR-RSK-SCORE           PIC  ZZ9.
002600     05  FILLER                 PIC  X(01) VALUE SPACE.
002700     05  FILLER                 PIC  X(01) VALUE '/'.
002800     05  FILLER                 PIC  X(01) VALUE SPACE.
002900     05  FILLER                 PIC  X(03) VALUE '100'.
003000     05  FILLER                 PIC  X(96) VALUE SPACES.
003100
003200 01  ZR-CAPTION-LINE.
003300     05  ZR-CAP-TEXT            PIC  X(20).
003400     05  FILLER                 PIC  X(112) VALUE SPACES.
003500
003600 01  ZR-NOTE-LINE.
003700     05  FILLER                 PIC  X(02) VALUE SPACES.
003800     05  ZR-NOTE-TEXT           PIC  X(80).
003900     05  FILLER                 PIC  X(50) VALUE SPACES.
004000
004100 01  ZR-HIT-LINE.
004200     05  FILLER                 PIC  X(02) VALUE SPACES.
004300     05  ZR-HIT-IP              PIC  X(15).
004400     05  FILLER                 PIC  X(01) VALUE SPACE.
004500     05  FILLER                 PIC  X(02) VALUE '->'.
004600     05  FILLER                 PIC  X(01) VALUE SPACE.
004700     05  ZR-HIT-FEEDS           PIC  X(100).
004800     05  FILLER                 PIC  X(11) VALUE SPACES.
004900
005000 01  ZR-NO-HIT-LINE.
005100     05  FILLER                 PIC  X(02) VALUE SPACES.
005200     05  FILLER                 PIC  X(25) VALUE
005300                                 'NO BLACKLIST HITS FOUND.'.
005400     05  FILLER                 PIC  X(105) VALUE SPACES.
005500
005600 01  ZR-BLANK-LINE                  PIC  X(132) VALUE SPACES.
005700
005800 01  ZR-FEED-HEADING-LINE.
005900     05  FILLER                 PIC  X(09) VALUE 'FEED NAME'.
006000     05  FILLER                 PIC  X(16) VALUE SPACES.
006100     05  FILLER                 PIC  X(10) VALUE 'CIDR COUNT'.
006200     05  FILLER                 PIC  X(97) VALUE SPACES.
006300
006400 01  ZR-FEED-STAT-LINE.
006500     05  ZR-FST-FEED-NAME       PIC  X(20).
006600     05  FILLER                 PIC  X(05) VALUE SPACES.
006700     05  ZR-FST-COUNT           PIC  ZZZ,ZZ9.
006800     05  FILLER                 PIC  X(100) VALUE SPACES.
006900
007000 01  ZR-FEED-TOTAL-LINE.
007100     05  FILLER                 PIC  X(20) VALUE 'TOTAL'.
007200     05  FILLER                 PIC  X(05) VALUE SPACES.
007300     05  ZR-FTL-COUNT           PIC  ZZZ,ZZ9.
007400     05  FILLER                 PIC  X(100) VALUE SPACES.
007500
007600 01  ZR-TOTALS-CAPTION-LINE.
007700     05  FILLER                 PIC  X(24) VALUE 'RUN TOTALS'.
007800     05  FILLER                 PIC  X(108) VALUE SPACES.
007900
008000 01  ZR-TOTALS-LINE.
008100     05  ZR-TOT-LABEL           PIC  X(40).
008200     05  ZR-TOT-COUNT           PIC  ZZZ,ZZ9.
008300     05  FILLER                 PIC  X(85) VALUE SPACES.
