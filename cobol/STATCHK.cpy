000100******************************************************************
000200* Start - ZEHR file-status / abend handling paragraphs.         *
000300* COPY member for the PROCEDURE DIVISION.  The calling program  *
000400* must declare WS-FILE-STATUS, WS-FILE-NAME, WS-PARAGRAPH-ID    *
000500* and WS-ABEND-LINE in WORKING-STORAGE before COPYing this      *
000600* member; PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT after   *
000700* every OPEN/READ/WRITE/CLOSE.                                  *
000800******************************************************************
000900 9970-CHECK-FILE-STATUS.
001000     IF  WS-FILE-STATUS NOT = '00' AND
001100         WS-FILE-STATUS NOT = '10'
001200         PERFORM 9980-BUILD-ABEND-LINE   THRU 9980-EXIT
001300         PERFORM 9990-ABEND-RUN          THRU 9990-EXIT.
001400
001500 9970-EXIT.
001600     EXIT.
001700
001800******************************************************************
001900* Build the console abend message from the failing file's       *
002000* name, status code and the paragraph that detected it.         *
002100******************************************************************
002200 9980-BUILD-ABEND-LINE.
002300     MOVE SPACES                TO WS-ABEND-LINE.
002400     STRING 'ZEHR FILE ERROR - FILE '  DELIMITED BY SIZE
002500            WS-FILE-NAME              DELIMITED BY SPACE
002600            ' STATUS '                DELIMITED BY SIZE
002700            WS-FILE-STATUS            DELIMITED BY SIZE
002800            ' PARAGRAPH '             DELIMITED BY SIZE
002900            WS-PARAGRAPH-ID           DELIMITED BY SPACE
003000       INTO WS-ABEND-LINE.
003100
003200 9980-EXIT.
003300     EXIT.
003400
003500******************************************************************
003600* Write the abend message to the operator console and end the   *
003700* run with a non-zero return code.                               *
003800******************************************************************
003900 9990-ABEND-RUN.
004000     DISPLAY WS-ABEND-LINE          UPON CONSOLE.
004100     MOVE 16                     TO RETURN-CODE.
004200     STOP RUN.
004300
004400 9990-EXIT.
004500     EXIT.
004600******************************************************************
004700* End   - ZEHR file-status / abend handling paragraphs.         *
004800******************************************************************
