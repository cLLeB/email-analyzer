000100******************************************************************
000200*    COPYBOOK   : ZEHRFED                                        *
000300*    DESCRIPTION: One blocklist feed source record - free text, *
000400*        blank, comment, or an IPv4 address/CIDR optionally      *
000500*        followed by extra tokens or an inline comment.          *
000600******************************************************************
000700 01  ZF-FEED-ENTRY-RECORD.
000800     05  ZF-FEED-LINE           PIC  X(80).
000850******************************************************************
000870* No reserved/expansion bytes - FEEDIN is an 80-byte fixed       *
000880* record and ZF-FEED-LINE fills it exactly.                       *
000890******************************************************************
