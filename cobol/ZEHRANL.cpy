000100******************************************************************
000200*    COPYBOOK   : ZEHRANL                                        *
000300*    DESCRIPTION: Per-message analysis result - one record per  *
000400*        e-mail header processed by ZEHR010.                     *
000500******************************************************************
000600 01  ZA-ANALYSIS-RESULT-RECORD.
000700     05  ZA-MSG-ID              PIC  X(08).
000800     05  ZA-FROM                PIC  X(60).
000900     05  ZA-SUBJECT             PIC  X(60).
001000     05  ZA-SCORE               PIC  9(03).
001100     05  ZA-RISK                PIC  X(10).
001200         88  ZA-RISK-SAFE           VALUE 'SAFE      '.
001300         88  ZA-RISK-SUSPICIOUS     VALUE 'SUSPICIOUS'.
001400         88  ZA-RISK-PHISHING       VALUE 'PHISHING  '.
001500     05  ZA-IP-COUNT            PIC  9(02).
001600     05  ZA-HIT-COUNT           PIC  9(02).
001700     05  ZA-AUTH-FAIL           PIC  X(01).
001800         88  ZA-AUTH-FAIL-YES       VALUE 'Y'.
001900         88  ZA-AUTH-FAIL-NO        VALUE 'N'.
002000     05  ZA-DOM-MISMATCH        PIC  X(01).
002100         88  ZA-DOM-MISMATCH-YES    VALUE 'Y'.
002200         88  ZA-DOM-MISMATCH-NO     VALUE 'N'.
002250******************************************************************
002270* No reserved/expansion bytes here either - ANLOUT is a 147-byte *
002280* fixed record and the fields above fill it exactly.              *
002290******************************************************************
