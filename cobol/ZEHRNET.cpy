000100******************************************************************
000200*    COPYBOOK   : ZEHRNET                                        *
000300*    DESCRIPTION: Normalized network table entry - one blocklist *
000400*        feed's CIDR/address range, reduced to a 32-bit start   *
000500*        and end address for fast range containment tests.       *
000600******************************************************************
000700 01  ZN-NETWORK-TABLE-RECORD.
000800     05  ZN-FEED-NAME           PIC  X(20).
000900     05  ZN-CIDR-TEXT           PIC  X(18).
001000     05  ZN-NET-START           PIC  9(10).
001100     05  ZN-NET-END             PIC  9(10).
001200     05  FILLER                 PIC  X(04) VALUE SPACES.
