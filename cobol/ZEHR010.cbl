000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZEHR010.
000300 AUTHOR.        R. NAVARRO.
000400 INSTALLATION.  MIDLAND STATE UNIVERSITY - INFORMATION SECURITY.
000500 DATE-WRITTEN.  22 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.      MIDLAND STATE UNIVERSITY - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* ZEHR - E-MAIL HEADER RISK ANALYSIS BATCH                      *
001100*                                                                *
001200* This program is the analysis step of the ZEHR run.  It reads  *
001300* one flattened e-mail header per HEADER-FIELD-RECORD, grouped  *
001400* by message id, extracts the sender's relayed IP addresses,    *
001500* checks each against the network table ZEHR020 built, checks   *
001600* the message's SPF/DKIM/DMARC results, applies the from/       *
001700* received domain-mismatch heuristic, scores the message 0-100  *
001800* and classifies it SAFE, SUSPICIOUS or PHISHING.  It writes    *
001900* one ANALYSIS-RESULT-RECORD per message and prints the full    *
002000* three-section analysis report - per-message detail, the feed  *
002100* statistics ZEHR020 gathered, and run totals.                   *
002200*                                                                *
002300* Run ZEHR020 before this step in every ZEHR batch cycle.        *
002400*                                                                *
002500*----------------------------------------------------------------*
002600* CHANGE LOG                                                     *
002700*                                                                *
002800* DATE       INIT  REQUEST/TKT    DESCRIPTION                    *
002900* ---------- ----  -------------  ---------------------------- *
003000* 03/22/91   RJN   CR91-0142      ORIGINAL PROGRAM - IP EXTRACT, *
003100*                                 BLOCKLIST MATCH, RISK SCORE.   *
003200* 08/11/91   RJN   PR91-0180      RECEIVED-HEADER IP SCAN NOW    *
003300*                                 REJECTS OCTETS OVER 255.       *
003400* 02/04/92   DAK   PR92-0022      DE-DUP IP LIST BY FIRST-SEEN   *
003500*                                 ORDER, NOT SORT ORDER.         *
003600* 11/19/92   RJN   CR92-0233      DOMAIN-MISMATCH HEURISTIC      *
003700*                                 ADDED (FROM VS LAST RECEIVED). *
003800* 06/30/93   RJN   PR93-0140      AUTH SUMMARY NOW KEEPS THE     *
003900*                                 LAST SPF=/DKIM=/DMARC= VALUE   *
004000*                                 SEEN, NOT THE FIRST.            *
004100* 09/14/94   DAK   PR94-0087      HIT-FEED LIST ON THE BLACK-    *
004200*                                 LIST HITS LINE NOW COMMA-      *
004300*                                 SEPARATED, NO TRAILING COMMA.  *
004400* 02/27/96   TLO   CR96-0056      RUN TOTALS SECTION ADDED TO    *
004500*                                 THE END OF THE PRINT REPORT.   *
004600* 06/03/97   TLO   PR97-0202      NOTES BLOCK OMITTED ENTIRELY   *
004700*                                 WHEN NO RULE FIRED, PER HELP   *
004800*                                 DESK COMPLAINT ABOUT CLUTTER.  *
004900* 12/01/98   RJN   Y2K-1998-005   YEAR 2000 REVIEW - NO 2-DIGIT  *
005000*                                 YEAR FIELDS IN THIS PROGRAM;   *
005100*                                 CERTIFIED Y2K COMPLIANT.       *
005200* 08/22/00   SMV   PR2000-0092    FEED STATISTICS SECTION MOVED  *
005300*                                 HERE FROM ZEHR020 SO IT PRINTS *
005400*                                 AFTER THE PER-MESSAGE SECTION  *
005500*                                 (PR2007-0063 ON THE ZEHR020    *
005600*                                 SIDE OF THIS CHANGE).          *
005700* 05/16/03   SMV   CR2003-0148    RAISED PER-MESSAGE IP CAPACITY *
005800*                                 TO 20, RECEIVED TO 10.          *
005900* 10/09/07   TLO   PR2007-0064    BLOCKLIST-HIT MESSAGE COUNT    *
006000*                                 ADDED TO RUN TOTALS SECTION.   *
006050* 03/11/09   DAK   PR2009-0031    SPF=/DKIM=/FAIL SCAN LOOPS     *
006060*                                 WERE STOPPING SHORT OF THE END *
006070*                                 OF THE 200-BYTE AUTH-RESULTS   *
006080*                                 VALUE - A MARKER LANDING IN    *
006090*                                 THE LAST FEW BYTES WAS MISSED. *
006095*                                 BOUNDS CORRECTED PER MARKER    *
006099*                                 LENGTH.                        *
006100* 08/04/11   DAK   PR2011-0019    AUTH-FAIL FLAG WAS LATCHING     *
006110*                                 ON THE FIRST RAW LINE'S         *
006120*                                 "FAIL" SUBSTRING INSTEAD OF     *
006130*                                 THE FINAL SPF=/DKIM=/DMARC=     *
006140*                                 SUMMARY.  FLAG NOW JUDGED       *
006150*                                 ONLY AFTER LAST-VALUE-WINS      *
006160*                                 HAS SETTLED.                    *
006161* 09/19/11   RJN   PR2011-0052    3220-BUILD-32BIT-VALUE WAS NOT  *
006162*                                 SHIFTING THE 4TH OCTET BY 256   *
006163*                                 LIKE THE OTHER THREE, SO EVERY  *
006164*                                 WS-IP-VALUE CAME OUT LOW BY A   *
006165*                                 FACTOR OF ~256 AND MISSED REAL  *
006166*                                 HITS IN 4000-MATCH-BLOCKLIST.  *
006170******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DIGITS      IS '0' THRU '9'
006900     CLASS UPPER-ALPHA IS 'A' THRU 'Z'
007000     UPSI-0 ON STATUS  IS ZEHR-TRACE-ON
007100     UPSI-0 OFF STATUS IS ZEHR-TRACE-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT HEADER-FILE        ASSIGN TO HDRIN
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-HDRIN-STATUS.
007800     SELECT NETWORK-TABLE-FILE ASSIGN TO NETIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WS-NETIN-STATUS.
008100     SELECT FEED-COUNT-FILE    ASSIGN TO FEEDCNT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS WS-FEEDCNT-STATUS.
008400     SELECT ANALYSIS-FILE      ASSIGN TO ANLOUT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS  IS WS-ANLOUT-STATUS.
008700     SELECT REPORT-FILE        ASSIGN TO RPTOUT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS  IS WS-RPTOUT-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  HEADER-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY ZEHRHDR.
009600
009700 FD  NETWORK-TABLE-FILE
009800     LABEL RECORDS ARE STANDARD.
009900     COPY ZEHRNET.
010000
010100 FD  FEED-COUNT-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY ZEHRFCT.
010400
010500 FD  ANALYSIS-FILE
010600     LABEL RECORDS ARE STANDARD.
010700     COPY ZEHRANL.
010800
010900 FD  REPORT-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  ZR-PRINT-RECORD             PIC  X(132).
011200
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500* Define Constant and Define Storage.                            *
011600******************************************************************
011700     COPY ZEHRRPT.
011800
011900 77  WS-PGM-ID                   PIC  X(08) VALUE 'ZEHR010 '.
012000 77  WS-HDRIN-STATUS             PIC  X(02) VALUE SPACES.
012100 77  WS-NETIN-STATUS             PIC  X(02) VALUE SPACES.
012200 77  WS-FEEDCNT-STATUS           PIC  X(02) VALUE SPACES.
012300 77  WS-ANLOUT-STATUS            PIC  X(02) VALUE SPACES.
012400 77  WS-RPTOUT-STATUS            PIC  X(02) VALUE SPACES.
012500 77  WS-FILE-STATUS              PIC  X(02) VALUE SPACES.
012600 77  WS-FILE-NAME                PIC  X(08) VALUE SPACES.
012700 77  WS-PARAGRAPH-ID             PIC  X(04) VALUE SPACES.
012800 77  WS-ABEND-LINE               PIC  X(80) VALUE SPACES.
012900
013000 77  WS-EOF-HDR-SW               PIC  X(01) VALUE 'N'.
013100     88  WS-EOF-HDR                          VALUE 'Y'.
013200 77  WS-EOF-NET-SW               PIC  X(01) VALUE 'N'.
013300     88  WS-EOF-NET                          VALUE 'Y'.
013400 77  WS-FIRST-RECORD-SW          PIC  X(01) VALUE 'Y'.
013500     88  WS-FIRST-RECORD                     VALUE 'Y'.
013600
013700 77  WS-NET-IX                   PIC  9(04) COMP    VALUE ZERO.
013900 77  WS-SCAN-INDEX               PIC  9(03) COMP    VALUE ZERO.
014000 77  WS-TOKEN-START              PIC  9(03) COMP    VALUE ZERO.
014100 77  WS-TOKEN-LEN                PIC  9(03) COMP    VALUE ZERO.
014200 77  WS-DIGIT-COUNT              PIC  9(02) COMP    VALUE ZERO.
014400 77  WS-DIGIT-VALUE              PIC  9(01) COMP    VALUE ZERO.
014500 77  WS-OCTET-INDEX              PIC  9(01) COMP    VALUE ZERO.
014600 77  WS-OCTET-VALUE              PIC  9(03) COMP    VALUE ZERO.
014700 77  WS-CANDIDATE-VALID-SW       PIC  X(01) VALUE 'Y'.
014800     88  WS-CANDIDATE-IS-VALID               VALUE 'Y'.
014900
015000 77  WS-AT-POS                   PIC  9(02) COMP    VALUE ZERO.
015100 77  WS-DOMAIN-END               PIC  9(02) COMP    VALUE ZERO.
015200 77  WS-DUP-FOUND-SW             PIC  X(01) VALUE 'N'.
015300     88  WS-DUP-WAS-FOUND                    VALUE 'Y'.
015400
015500******************************************************************
015600* In-memory network table, loaded once from ZEHR020's extract.  *
015700* OCCURS DEPENDING ON so the search loop below only scans the   *
015800* rows actually loaded.                                          *
015900******************************************************************
016000 01  WS-NETWORK-TABLE.
016100     05  WS-NET-COUNT            PIC  9(04) COMP    VALUE ZERO.
016200     05  WS-NET-ENTRY OCCURS 1 TO 1000 TIMES
016300                     DEPENDING ON WS-NET-COUNT
016400                     INDEXED BY WS-NET-TAB-IX.
016500         10  WS-NET-FEED-NAME    PIC  X(20).
016600         10  WS-NET-CIDR-TEXT    PIC  X(18).
016700         10  WS-NET-START        PIC  9(10) COMP.
016750         10  WS-NET-END          PIC  9(10) COMP.
016800         10  FILLER              PIC  X(02).
016900
017000******************************************************************
017100* Feed entry-count rows read back from ZEHR020's FEEDCNT extract *
017200* for the statistics section.                                    *
017300******************************************************************
017400 01  WS-FEED-STAT-TABLE.
017500     05  WS-FEED-STAT-COUNT      PIC  9(02) COMP    VALUE ZERO.
017600     05  WS-FEED-STAT-ENTRY OCCURS 1 TO 20 TIMES
017700                     DEPENDING ON WS-FEED-STAT-COUNT
017800                     INDEXED BY WS-FST-IX.
017900         10  WS-FST-NAME         PIC  X(20).
017950         10  WS-FST-CNT          PIC  9(07) COMP.
018000         10  FILLER              PIC  X(02).
018100 77  WS-GRAND-TOTAL              PIC  9(07) COMP    VALUE ZERO.
018200
018300******************************************************************
018400* Current header field, and the message group it belongs to.    *
018500* TO, MESSAGE-ID and RETURN-PATH are collected per the header    *
018600* grouping rules but this shop's report never echoes them.       *
018700******************************************************************
018800 01  WS-MSG-GROUP.
018900     05  WS-MSG-ID               PIC  X(08) VALUE SPACES.
019000     05  WS-MSG-FROM             PIC  X(60) VALUE SPACES.
019100     05  WS-MSG-TO               PIC  X(60) VALUE SPACES.
019200     05  WS-MSG-SUBJECT          PIC  X(60) VALUE SPACES.
019300     05  WS-MSG-DATE             PIC  X(60) VALUE SPACES.
019400     05  WS-MSG-MESSAGE-ID       PIC  X(60) VALUE SPACES.
019500     05  WS-MSG-RETURN-PATH      PIC  X(60) VALUE SPACES.
019600     05  WS-MSG-RECEIVED-COUNT   PIC  9(02) COMP    VALUE ZERO.
019700     05  WS-MSG-RECEIVED OCCURS 10 TIMES PIC X(200).
019800     05  WS-MSG-AUTH-COUNT       PIC  9(02) COMP    VALUE ZERO.
019900     05  WS-MSG-AUTH-RESULT OCCURS 5 TIMES PIC X(200).
020000     05  FILLER                  PIC  X(04) VALUE SPACES.
020100
020200******************************************************************
020300* Extracted IP list for the message currently at message break.  *
020400******************************************************************
020500 01  WS-IP-LIST.
020600     05  WS-IP-COUNT             PIC  9(02) COMP    VALUE ZERO.
020700     05  WS-IP-ENTRY OCCURS 20 TIMES.
020800         10  WS-IP-TEXT          PIC  X(15) VALUE SPACES.
020850         10  WS-IP-VALUE         PIC  9(10) COMP.
020900         10  WS-IP-HIT-COUNT     PIC  9(02) COMP.
021000         10  WS-IP-HIT-FEEDS     PIC  X(100) VALUE SPACES.
021050         10  FILLER              PIC  X(02).
021200
021300******************************************************************
021400* Authentication summary - SPF/DKIM/DMARC.                        *
021500******************************************************************
021600 01  WS-AUTH-SUMMARY.
021650     05  WS-SPF-SUMMARY          PIC  X(60) VALUE 'Not found'.
021700     05  WS-DKIM-SUMMARY         PIC  X(60) VALUE 'Not found'.
021800     05  WS-DMARC-SUMMARY        PIC  X(60) VALUE 'Not found'.
021900     05  FILLER                  PIC  X(01).
022000 77  WS-AUTH-FAIL-SW             PIC  X(01) VALUE 'N'.
022100     88  WS-AUTH-FAILED                      VALUE 'Y'.
022200
022300******************************************************************
022400* Case-folded copies of the auth-results value and its upper-    *
022500* cased partner, used for the spf=/dkim=/dmarc=/fail scans.      *
022600* INSPECT CONVERTING, not an intrinsic function, does the fold.  *
022700******************************************************************
022800 01  WS-AUTH-SCAN-AREA.
022900     05  WS-AUTH-SCAN-UPPER      PIC  X(200) VALUE SPACES.
023000     05  FILLER                  PIC  X(01) VALUE SPACE.
023100
023200******************************************************************
023300* Domain-mismatch work fields.                                    *
023400******************************************************************
023500 77  WS-FROM-DOMAIN              PIC  X(60) VALUE SPACES.
023600 77  WS-FROM-DOMAIN-LEN          PIC  9(02) COMP    VALUE ZERO.
023700 77  WS-LAST-RECEIVED            PIC  X(200) VALUE SPACES.
023800 77  WS-DOM-MISMATCH-SW          PIC  X(01) VALUE 'N'.
023900     88  WS-DOM-MISMATCH                     VALUE 'Y'.
024000
024100******************************************************************
024200* Score, classification and note lines for the current message.  *
024300******************************************************************
024400 77  WS-SCORE                    PIC  9(03) COMP    VALUE ZERO.
024500 77  WS-RISK-BAND                PIC  X(10) VALUE SPACES.
024600 77  WS-NOTE-COUNT               PIC  9(01) COMP    VALUE ZERO.
024700 01  WS-NOTE-TABLE.
024750     05  WS-NOTE-LINE OCCURS 3 TIMES PIC X(80).
024800     05  FILLER                  PIC  X(02).
024900 77  WS-HIT-COUNT                PIC  9(02) COMP    VALUE ZERO.
025000 77  WS-ANY-HIT-SW               PIC  X(01) VALUE 'N'.
025100     88  WS-ANY-HIT                          VALUE 'Y'.
025200
025300******************************************************************
025400* Run totals.                                                     *
025500******************************************************************
025600 77  WS-MSGS-PROCESSED           PIC  9(05) COMP    VALUE ZERO.
025700 77  WS-MSGS-SAFE                PIC  9(05) COMP    VALUE ZERO.
025800 77  WS-MSGS-SUSPICIOUS          PIC  9(05) COMP    VALUE ZERO.
025900 77  WS-MSGS-PHISHING            PIC  9(05) COMP    VALUE ZERO.
026000 77  WS-MSGS-WITH-HITS           PIC  9(05) COMP    VALUE ZERO.
026100
026200******************************************************************
026300* Byte-table views for character-by-character scans, restated    *
026400* from this shop's usual xxxx-ADDRESS-X REDEFINES xxxx-ADDRESS   *
026500* habit - here scanning text instead of viewing a POINTER.       *
026600******************************************************************
026700 01  WS-RECEIVED-SCAN-AREA.
026750     05  WS-RCVD-SCAN-TEXT       PIC  X(200) VALUE SPACES.
026800     05  WS-RCVD-SCAN-X REDEFINES WS-RCVD-SCAN-TEXT.
026850         10  WS-RCVD-SCAN-CHAR   OCCURS 200 TIMES PIC X.
026900     05  FILLER                  PIC  X(01).
027100
027200 01  WS-IP-TOKEN-AREA.
027250     05  WS-IP-TOKEN             PIC  X(15) VALUE SPACES.
027300     05  WS-IP-TOKEN-X REDEFINES WS-IP-TOKEN.
027350         10  WS-IP-TOKEN-CHAR    OCCURS 15 TIMES PIC X.
027400     05  FILLER                  PIC  X(01).
027600
027700 01  WS-FROM-SCAN-AREA.
027750     05  WS-FROM-SCAN-TEXT       PIC  X(60) VALUE SPACES.
027800     05  WS-FROM-SCAN-X REDEFINES WS-FROM-SCAN-TEXT.
027850         10  WS-FROM-SCAN-CHAR   OCCURS 60 TIMES PIC X.
027900     05  FILLER                  PIC  X(01).
028100
028200 LINKAGE SECTION.
028300
028400 PROCEDURE DIVISION.
028500
028600******************************************************************
028700* Main process.                                                  *
028800******************************************************************
028900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
029000     PERFORM 1100-LOAD-NETWORK-TABLE  THRU 1100-EXIT.
029100     PERFORM 1150-LOAD-FEED-STATS     THRU 1150-EXIT.
029200     PERFORM 2000-PROCESS-HEADERS     THRU 2000-EXIT.
029300     PERFORM 8500-PRINT-STAT-SECTION  THRU 8500-EXIT.
029400     PERFORM 9000-PRINT-RUN-TOTALS    THRU 9000-EXIT.
029500     PERFORM 9500-TERMINATE           THRU 9500-EXIT.
029600     STOP RUN.
029700
029800******************************************************************
029900* Open every file this step touches.                             *
030000******************************************************************
030100 1000-INITIALIZE.
030200     OPEN INPUT  HEADER-FILE.
030300     MOVE WS-HDRIN-STATUS        TO WS-FILE-STATUS.
030400     MOVE 'HDRIN'                TO WS-FILE-NAME.
030500     MOVE '1000'                 TO WS-PARAGRAPH-ID.
030600     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
030700
030800     OPEN INPUT  NETWORK-TABLE-FILE.
030900     MOVE WS-NETIN-STATUS        TO WS-FILE-STATUS.
031000     MOVE 'NETIN'                TO WS-FILE-NAME.
031100     MOVE '1000'                 TO WS-PARAGRAPH-ID.
031200     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
031300
031400     OPEN INPUT  FEED-COUNT-FILE.
031500     MOVE WS-FEEDCNT-STATUS      TO WS-FILE-STATUS.
031600     MOVE 'FEEDCNT'              TO WS-FILE-NAME.
031700     MOVE '1000'                 TO WS-PARAGRAPH-ID.
031800     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
031900
032000     OPEN OUTPUT ANALYSIS-FILE.
032100     MOVE WS-ANLOUT-STATUS       TO WS-FILE-STATUS.
032200     MOVE 'ANLOUT'               TO WS-FILE-NAME.
032300     MOVE '1000'                 TO WS-PARAGRAPH-ID.
032400     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
032500
032600     OPEN OUTPUT REPORT-FILE.
032700     MOVE WS-RPTOUT-STATUS       TO WS-FILE-STATUS.
032800     MOVE 'RPTOUT'               TO WS-FILE-NAME.
032900     MOVE '1000'                 TO WS-PARAGRAPH-ID.
033000     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
033100
033200 1000-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600* Read every NETWORK-TABLE row ZEHR020 wrote into WS-NET-ENTRY.  *
033700******************************************************************
033800 1100-LOAD-NETWORK-TABLE.
033900     MOVE ZERO                   TO WS-NET-COUNT.
034000     MOVE 'N'                    TO WS-EOF-NET-SW.
034100     PERFORM 1110-READ-ONE-NETWORK-ROW THRU 1110-EXIT
034200         UNTIL WS-EOF-NET.
034300
034400 1100-EXIT.
034500     EXIT.
034600
034700 1110-READ-ONE-NETWORK-ROW.
034800     READ NETWORK-TABLE-FILE
034900         AT END
035000             MOVE 'Y'            TO WS-EOF-NET-SW
035100             GO TO 1110-EXIT.
035200
035300     IF  WS-NET-COUNT < 1000
035310         ADD 1 TO WS-NET-COUNT
035320         SET WS-NET-TAB-IX       TO WS-NET-COUNT
035330         MOVE ZN-FEED-NAME       TO WS-NET-FEED-NAME(WS-NET-TAB-IX)
035340         MOVE ZN-CIDR-TEXT       TO WS-NET-CIDR-TEXT(WS-NET-TAB-IX)
035350         MOVE ZN-NET-START       TO WS-NET-START(WS-NET-TAB-IX)
035360         MOVE ZN-NET-END         TO WS-NET-END(WS-NET-TAB-IX)
035370     END-IF.
035900
036000 1110-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400* Read the FEEDCNT extract into WS-FEED-STAT-ENTRY, keeping the  *
036500* feed order ZEHR020 wrote them in.                               *
036600******************************************************************
036700 1150-LOAD-FEED-STATS.
036800     MOVE ZERO                   TO WS-FEED-STAT-COUNT.
036900     MOVE ZERO                   TO WS-GRAND-TOTAL.
037000     MOVE 'N'                    TO WS-EOF-NET-SW.
037100     PERFORM 1160-READ-ONE-FEED-STAT THRU 1160-EXIT
037200         UNTIL WS-EOF-NET.
037300
037400 1150-EXIT.
037500     EXIT.
037600
037700 1160-READ-ONE-FEED-STAT.
037800     READ FEED-COUNT-FILE
037900         AT END
038000             MOVE 'Y'            TO WS-EOF-NET-SW
038100             GO TO 1160-EXIT.
038200
038300     IF  WS-FEED-STAT-COUNT < 20
038310         ADD 1 TO WS-FEED-STAT-COUNT
038320         SET WS-FST-IX           TO WS-FEED-STAT-COUNT
038330         MOVE FC-FEED-NAME       TO WS-FST-NAME(WS-FST-IX)
038340         MOVE FC-FEED-ENTRY-COUNT TO WS-FST-CNT(WS-FST-IX)
038350     END-IF.
038700     ADD FC-FEED-ENTRY-COUNT     TO WS-GRAND-TOTAL.
038800
038900 1160-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300* Main header read loop.  Each incoming record either belongs to *
039400* the message already being accumulated, or starts a new one -   *
039500* a change in HDR-MSG-ID is the control break that fires         *
039600* 2900-MESSAGE-BREAK on the message just finished.                *
039700******************************************************************
039800 2000-PROCESS-HEADERS.
039900     MOVE 'N'                    TO WS-EOF-HDR-SW.
040000     MOVE 'Y'                    TO WS-FIRST-RECORD-SW.
040100     PERFORM 2010-READ-ONE-HEADER THRU 2010-EXIT
040200         UNTIL WS-EOF-HDR.
040300
040400     IF  NOT WS-FIRST-RECORD
040500         PERFORM 2900-MESSAGE-BREAK THRU 2900-EXIT.
040600
040700 2000-EXIT.
040800     EXIT.
040900
041000 2010-READ-ONE-HEADER.
041100     READ HEADER-FILE
041200         AT END
041300             MOVE 'Y'            TO WS-EOF-HDR-SW
041400             GO TO 2010-EXIT.
041500
041600     IF  WS-FIRST-RECORD
041700         MOVE 'N'                TO WS-FIRST-RECORD-SW
041800         MOVE ZH-MSG-ID          TO WS-MSG-ID
041900         PERFORM 2050-CLEAR-MSG-GROUP THRU 2050-EXIT
042000     ELSE
042100         IF  ZH-MSG-ID NOT = WS-MSG-ID
042200             PERFORM 2900-MESSAGE-BREAK THRU 2900-EXIT
042300             MOVE ZH-MSG-ID      TO WS-MSG-ID
042400             PERFORM 2050-CLEAR-MSG-GROUP THRU 2050-EXIT
042500     END-IF.
042600
042700     PERFORM 2100-ACCUMULATE-FIELD THRU 2100-EXIT.
042800
042900 2010-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300* Reset the accumulators for a new message group.                *
043400******************************************************************
043500 2050-CLEAR-MSG-GROUP.
043600     MOVE SPACES                 TO WS-MSG-FROM WS-MSG-TO
043700                                    WS-MSG-SUBJECT WS-MSG-DATE
043800                                    WS-MSG-MESSAGE-ID
043900                                    WS-MSG-RETURN-PATH.
044000     MOVE ZERO                   TO WS-MSG-RECEIVED-COUNT
044100                                    WS-MSG-AUTH-COUNT.
044200
044300 2050-EXIT.
044400     EXIT.
044500
044600******************************************************************
044700* File the current record's value where it belongs.  RECEIVED    *
044800* and AUTH-RESULTS accumulate ordered lists (capped per SPEC);   *
044900* everything else keeps the last value seen for the field name.  *
045000******************************************************************
045100 2100-ACCUMULATE-FIELD.
045200     EVALUATE ZH-FIELD-NAME
045300         WHEN 'FROM'
045400             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-FROM
045500         WHEN 'TO'
045600             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-TO
045700         WHEN 'SUBJECT'
045800             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-SUBJECT
045900         WHEN 'DATE'
046000             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-DATE
046100         WHEN 'MESSAGE-ID'
046200             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-MESSAGE-ID
046300         WHEN 'RETURN-PATH'
046400             MOVE ZH-FIELD-VALUE(1:60)  TO WS-MSG-RETURN-PATH
046500         WHEN 'RECEIVED'
046600             IF  WS-MSG-RECEIVED-COUNT < 10
046700                 ADD 1           TO WS-MSG-RECEIVED-COUNT
046800                 MOVE ZH-FIELD-VALUE TO
046900                     WS-MSG-RECEIVED(WS-MSG-RECEIVED-COUNT)
047000             END-IF
047100         WHEN 'AUTH-RESULTS'
047200             IF  WS-MSG-AUTH-COUNT < 5
047300                 ADD 1           TO WS-MSG-AUTH-COUNT
047400                 MOVE ZH-FIELD-VALUE TO
047500                     WS-MSG-AUTH-RESULT(WS-MSG-AUTH-COUNT)
047600             END-IF
047700         WHEN OTHER
047800             CONTINUE
047900     END-EVALUATE.
048000
048100 2100-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* Control break - the message accumulated in WS-MSG-GROUP is     *
048600* complete.  Run every business rule, write the ANALYSIS-RESULT  *
048700* record and the per-message report section.                     *
048800******************************************************************
048900 2900-MESSAGE-BREAK.
049000     PERFORM 3000-EXTRACT-IPS         THRU 3000-EXIT.
049100     PERFORM 4000-MATCH-BLOCKLIST     THRU 4000-EXIT.
049200     PERFORM 5000-SUMMARIZE-AUTH      THRU 5000-EXIT.
049300     PERFORM 6000-CHECK-DOMAIN-MISMATCH THRU 6000-EXIT.
049400     PERFORM 7000-SCORE-RISK          THRU 7000-EXIT.
049500     PERFORM 8000-WRITE-ANALYSIS-RECORD THRU 8000-EXIT.
049600     PERFORM 8100-PRINT-MESSAGE-SECTION THRU 8100-EXIT.
049700     ADD 1 TO WS-MSGS-PROCESSED.
049800
049900 2900-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* IP Extractor - scan every RECEIVED value left to right for     *
050400* maximal d.d.d.d runs, delimited by non-digit/non-dot           *
050500* boundaries, each octet 0-255; de-dup in first-seen order.      *
050600* Max 20 distinct IPs kept per message.                           *
050700******************************************************************
050800 3000-EXTRACT-IPS.
050900     MOVE ZERO                   TO WS-IP-COUNT.
051000     PERFORM 3010-SCAN-ONE-RECEIVED THRU 3010-EXIT
051100         VARYING WS-SCAN-INDEX FROM 1 BY 1
051200         UNTIL WS-SCAN-INDEX > WS-MSG-RECEIVED-COUNT.
051300
051400 3000-EXIT.
051500     EXIT.
051600
051700 3010-SCAN-ONE-RECEIVED.
051800     MOVE WS-MSG-RECEIVED(WS-SCAN-INDEX) TO WS-RCVD-SCAN-TEXT.
051900     PERFORM 3020-FIND-CANDIDATES THRU 3020-EXIT
052000         VARYING WS-TOKEN-START FROM 1 BY 1
052100         UNTIL WS-TOKEN-START > 200 OR WS-IP-COUNT > 20.
052200
052300 3010-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700* A candidate run starts at a digit that is not itself preceded  *
052800* by a digit or a dot (so we only test each run once, at its     *
052900* left edge).                                                    *
053000******************************************************************
053100 3020-FIND-CANDIDATES.
053200     IF  WS-TOKEN-START > 1
053300         IF  (WS-RCVD-SCAN-CHAR(WS-TOKEN-START) >= '0' AND
053400              WS-RCVD-SCAN-CHAR(WS-TOKEN-START) <= '9') AND
053500             (WS-RCVD-SCAN-CHAR(WS-TOKEN-START - 1) = '.' OR
053600              (WS-RCVD-SCAN-CHAR(WS-TOKEN-START - 1) >= '0' AND
053700               WS-RCVD-SCAN-CHAR(WS-TOKEN-START - 1) <= '9'))
053800             GO TO 3020-EXIT.
053900
054000     IF  WS-RCVD-SCAN-CHAR(WS-TOKEN-START) < '0' OR
054100         WS-RCVD-SCAN-CHAR(WS-TOKEN-START) > '9'
054200         GO TO 3020-EXIT.
054300
054400     MOVE ZERO                   TO WS-TOKEN-LEN.
054500     PERFORM 3030-MEASURE-RUN    THRU 3030-EXIT
054600         VARYING WS-SCAN-INDEX FROM WS-TOKEN-START BY 1
054700         UNTIL WS-SCAN-INDEX > 200 OR WS-TOKEN-LEN NOT = ZERO.
054800
054900     IF  WS-TOKEN-LEN = ZERO
055000         GO TO 3020-EXIT.
055100
055200     IF  WS-TOKEN-LEN > 15
055300         GO TO 3020-EXIT.
055400
055500     MOVE SPACES                 TO WS-IP-TOKEN.
055600     MOVE WS-RCVD-SCAN-TEXT(WS-TOKEN-START : WS-TOKEN-LEN)
055700         TO WS-IP-TOKEN.
055800
055900     PERFORM 3100-VALIDATE-CANDIDATE THRU 3100-EXIT.
056000
056100     IF  WS-CANDIDATE-IS-VALID
056200         PERFORM 3200-ADD-IP-IF-NEW THRU 3200-EXIT.
056300
056400 3020-EXIT.
056500     EXIT.
056600
056700******************************************************************
056800* Find the end of the maximal d.d.d.d run beginning at           *
056900* WS-TOKEN-START - the run stops at the first character that is  *
057000* neither digit nor dot, or at end of the 200-byte field.        *
057100******************************************************************
057200 3030-MEASURE-RUN.
057300     IF  (WS-RCVD-SCAN-CHAR(WS-SCAN-INDEX) < '0' OR
057400          WS-RCVD-SCAN-CHAR(WS-SCAN-INDEX) > '9') AND
057500         WS-RCVD-SCAN-CHAR(WS-SCAN-INDEX) NOT = '.'
057600         COMPUTE WS-TOKEN-LEN = WS-SCAN-INDEX - WS-TOKEN-START
058000     ELSE
058100         IF  WS-SCAN-INDEX = 200
058200             COMPUTE WS-TOKEN-LEN = 201 - WS-TOKEN-START
058300         END-IF
058400     END-IF.
058500
058600 3030-EXIT.
058700     EXIT.
058800
058900******************************************************************
059000* A candidate token is valid only when it is exactly four dot-   *
059100* separated 1-3 digit groups, each 0-255 - i.e. a full d.d.d.d   *
059200* pattern, not a longer or shorter dotted-numeric token.          *
059300******************************************************************
059400 3100-VALIDATE-CANDIDATE.
059500     MOVE 'Y'                    TO WS-CANDIDATE-VALID-SW.
059600     MOVE ZERO                   TO WS-OCTET-INDEX.
059700     MOVE ZERO                   TO WS-DIGIT-COUNT.
059800     MOVE ZERO                   TO WS-OCTET-VALUE.
059900
060000     PERFORM 3110-CHECK-ONE-CHAR THRU 3110-EXIT
060100         VARYING WS-SCAN-INDEX FROM 1 BY 1
060200         UNTIL WS-SCAN-INDEX > WS-TOKEN-LEN OR
060300               WS-CANDIDATE-VALID-SW = 'N'.
060400
060500     IF  WS-CANDIDATE-IS-VALID
060600         IF  WS-OCTET-INDEX NOT = 3 OR WS-DIGIT-COUNT = ZERO
060700             MOVE 'N'            TO WS-CANDIDATE-VALID-SW
060800         ELSE
060900             IF  WS-OCTET-VALUE > 255
061000                 MOVE 'N'        TO WS-CANDIDATE-VALID-SW
061100             END-IF
061200         END-IF.
061300
061400 3100-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800* Walk the token one character at a time, closing out an octet   *
061900* on every dot and rejecting empty octets or octets over 255.    *
062000******************************************************************
062100 3110-CHECK-ONE-CHAR.
062200     IF  WS-IP-TOKEN-CHAR(WS-SCAN-INDEX) = '.'
062300         IF  WS-DIGIT-COUNT = ZERO OR WS-OCTET-VALUE > 255 OR
062400             WS-OCTET-INDEX > 2
062500             MOVE 'N'            TO WS-CANDIDATE-VALID-SW
062550         ELSE
062600             ADD 1               TO WS-OCTET-INDEX
062700             MOVE ZERO           TO WS-DIGIT-COUNT
062800             MOVE ZERO           TO WS-OCTET-VALUE
062900         END-IF
063000     ELSE
063100         ADD 1                   TO WS-DIGIT-COUNT
063200         IF  WS-DIGIT-COUNT > 3
063300             MOVE 'N'            TO WS-CANDIDATE-VALID-SW
063400         ELSE
063500             MOVE WS-IP-TOKEN-CHAR(WS-SCAN-INDEX) TO WS-DIGIT-VALUE
063600             COMPUTE WS-OCTET-VALUE =
063700                     WS-OCTET-VALUE * 10 + WS-DIGIT-VALUE
063800         END-IF
063900     END-IF.
064000
064100 3110-EXIT.
064200     EXIT.
064300
064400******************************************************************
064500* De-dup in first-seen order; convert the accepted token to its  *
064600* 32-bit value once, up front, for the blocklist match step.     *
064700******************************************************************
064800 3200-ADD-IP-IF-NEW.
064900     MOVE 'N'                    TO WS-DUP-FOUND-SW.
065000     IF  WS-IP-COUNT > ZERO
065100         PERFORM 3210-CHECK-ONE-DUP THRU 3210-EXIT
065200             VARYING WS-SCAN-INDEX FROM 1 BY 1
065300             UNTIL WS-SCAN-INDEX > WS-IP-COUNT OR WS-DUP-WAS-FOUND.
065400
065500     IF  NOT WS-DUP-WAS-FOUND AND WS-IP-COUNT < 20
065600         ADD 1                   TO WS-IP-COUNT
065700         MOVE WS-IP-TOKEN        TO WS-IP-TEXT(WS-IP-COUNT)
065800         MOVE ZERO               TO WS-IP-HIT-COUNT(WS-IP-COUNT)
065900         MOVE SPACES             TO WS-IP-HIT-FEEDS(WS-IP-COUNT)
066000         PERFORM 3220-BUILD-32BIT-VALUE THRU 3220-EXIT.
066100
066200 3200-EXIT.
066300     EXIT.
066400
066500 3210-CHECK-ONE-DUP.
066600     IF  WS-IP-TEXT(WS-SCAN-INDEX) = WS-IP-TOKEN
066700         MOVE 'Y'                TO WS-DUP-FOUND-SW.
066800
066900 3210-EXIT.
067000     EXIT.
067100
067200******************************************************************
067300* Fold the token's four octets into an unsigned 32-bit integer.  *
067400* Re-walk the token by dot position (it already passed 3100).    *
067500******************************************************************
067600 3220-BUILD-32BIT-VALUE.
067700     MOVE ZERO                   TO WS-OCTET-INDEX.
067800     MOVE ZERO                   TO WS-DIGIT-COUNT.
067900     MOVE ZERO                   TO WS-OCTET-VALUE.
068000     MOVE ZERO                   TO WS-IP-VALUE(WS-IP-COUNT).
068100
068200     PERFORM 3230-FOLD-ONE-CHAR  THRU 3230-EXIT
068300         VARYING WS-SCAN-INDEX FROM 1 BY 1
068400         UNTIL WS-SCAN-INDEX > WS-TOKEN-LEN.
068500
068600     COMPUTE WS-IP-VALUE(WS-IP-COUNT) =
068700             WS-IP-VALUE(WS-IP-COUNT) * 256 +
068800             WS-OCTET-VALUE.
068900
069000 3220-EXIT.
069100     EXIT.
069200
069300 3230-FOLD-ONE-CHAR.
069400     IF  WS-IP-TOKEN-CHAR(WS-SCAN-INDEX) = '.'
069500         COMPUTE WS-IP-VALUE(WS-IP-COUNT) =
069600                 WS-IP-VALUE(WS-IP-COUNT) * 256 + WS-OCTET-VALUE
069700         MOVE ZERO               TO WS-OCTET-VALUE
069800     ELSE
069900         MOVE WS-IP-TOKEN-CHAR(WS-SCAN-INDEX) TO WS-DIGIT-VALUE
070000         COMPUTE WS-OCTET-VALUE =
070100                 WS-OCTET-VALUE * 10 + WS-DIGIT-VALUE
070200     END-IF.
070300
070400 3230-EXIT.
070500     EXIT.
070600
070700******************************************************************
070800* Blocklist Matcher - for each extracted IP, walk the network    *
070900* table once and record every distinct hitting feed name.        *
071000******************************************************************
071100 4000-MATCH-BLOCKLIST.
071200     MOVE 'N'                    TO WS-ANY-HIT-SW.
071300     IF  WS-IP-COUNT > ZERO
071400         PERFORM 4010-MATCH-ONE-IP THRU 4010-EXIT
071500             VARYING WS-SCAN-INDEX FROM 1 BY 1
071600             UNTIL WS-SCAN-INDEX > WS-IP-COUNT.
071700
071800 4000-EXIT.
071900     EXIT.
072000
072100 4010-MATCH-ONE-IP.
072200     IF  WS-NET-COUNT > ZERO
072300         PERFORM 4020-CHECK-ONE-NETWORK THRU 4020-EXIT
072400             VARYING WS-NET-IX FROM 1 BY 1
072500             UNTIL WS-NET-IX > WS-NET-COUNT.
072600
072700     IF  WS-IP-HIT-COUNT(WS-SCAN-INDEX) > ZERO
072800         MOVE 'Y'                TO WS-ANY-HIT-SW.
072900
073000 4010-EXIT.
073100     EXIT.
073200
073300******************************************************************
073400* Range containment test; a feed is only added once per IP even  *
073500* if several of its rows contain the address.                     *
073600******************************************************************
073700 4020-CHECK-ONE-NETWORK.
073800     IF  WS-IP-VALUE(WS-SCAN-INDEX) >= WS-NET-START(WS-NET-IX) AND
073900         WS-IP-VALUE(WS-SCAN-INDEX) <= WS-NET-END(WS-NET-IX)
074000         PERFORM 4030-RECORD-HIT-FEED THRU 4030-EXIT.
074100
074200 4020-EXIT.
074300     EXIT.
074400
074500 4030-RECORD-HIT-FEED.
074600     MOVE 'N'                    TO WS-DUP-FOUND-SW.
074700     IF  WS-IP-HIT-FEEDS(WS-SCAN-INDEX) NOT = SPACES
074800         IF  WS-IP-HIT-FEEDS(WS-SCAN-INDEX) (1:20) =
074900             WS-NET-FEED-NAME(WS-NET-IX)
075000             MOVE 'Y'            TO WS-DUP-FOUND-SW
075100         END-IF.
075200
075300     IF  NOT WS-DUP-WAS-FOUND
075400         IF  WS-IP-HIT-COUNT(WS-SCAN-INDEX) = ZERO
075500             MOVE WS-NET-FEED-NAME(WS-NET-IX) TO
075600                 WS-IP-HIT-FEEDS(WS-SCAN-INDEX) (1:20)
075700         ELSE
075800             STRING WS-IP-HIT-FEEDS(WS-SCAN-INDEX) DELIMITED BY
075900                        SPACE
076000                    ', '                    DELIMITED BY SIZE
076100                    WS-NET-FEED-NAME(WS-NET-IX) DELIMITED BY SPACE
076200                INTO WS-IP-HIT-FEEDS(WS-SCAN-INDEX)
076300         END-IF
076400         ADD 1 TO WS-IP-HIT-COUNT(WS-SCAN-INDEX).
076500
076600 4030-EXIT.
076700     EXIT.
076800
076900******************************************************************
077000* Authentication Summarizer - later AUTH-RESULTS values win; the *
077100* fold to upper case uses INSPECT CONVERTING, not a FUNCTION.    *
077200******************************************************************
077300 5000-SUMMARIZE-AUTH.
077400     MOVE 'Not found'            TO WS-SPF-SUMMARY.
077500     MOVE 'Not found'            TO WS-DKIM-SUMMARY.
077600     MOVE 'Not found'            TO WS-DMARC-SUMMARY.
077700     MOVE 'N'                    TO WS-AUTH-FAIL-SW.
077800
077900     IF  WS-MSG-AUTH-COUNT > ZERO
078000         PERFORM 5010-SCAN-ONE-AUTH THRU 5010-EXIT
078100             VARYING WS-SCAN-INDEX FROM 1 BY 1
078200             UNTIL WS-SCAN-INDEX > WS-MSG-AUTH-COUNT.
078250
078260     PERFORM 5040-CHECK-FINAL-SUMMARIES THRU 5040-EXIT.
078300
078400 5000-EXIT.
078500     EXIT.
078600
078700 5010-SCAN-ONE-AUTH.
078800     MOVE WS-MSG-AUTH-RESULT(WS-SCAN-INDEX) (1:200) TO
078900         WS-AUTH-SCAN-UPPER.
079000     INSPECT WS-AUTH-SCAN-UPPER CONVERTING
079100             'abcdefghijklmnopqrstuvwxyz' TO
079200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
079300
079400     PERFORM 5020-FIND-MARKER    THRU 5020-EXIT
079500         VARYING WS-TOKEN-START FROM 1 BY 1
079600         UNTIL WS-TOKEN-START > 197.
080100
080200 5010-EXIT.
080300     EXIT.
080400
080500******************************************************************
080600* SPF=, DKIM= and DMARC= markers set the whole current           *
080700* AUTH-RESULTS value as that summary (last value wins).           *
080800******************************************************************
080900 5020-FIND-MARKER.
080920     IF  WS-AUTH-SCAN-UPPER(WS-TOKEN-START:4) = 'SPF='
080940         MOVE WS-MSG-AUTH-RESULT(WS-SCAN-INDEX) TO WS-SPF-SUMMARY.
080960     IF  WS-TOKEN-START NOT > 196 AND
080980         WS-AUTH-SCAN-UPPER(WS-TOKEN-START:5) = 'DKIM='
081000         MOVE WS-MSG-AUTH-RESULT(WS-SCAN-INDEX) TO WS-DKIM-SUMMARY.
081020     IF  WS-TOKEN-START NOT > 195 AND
081040         WS-AUTH-SCAN-UPPER(WS-TOKEN-START:6) = 'DMARC='
081060         MOVE WS-MSG-AUTH-RESULT(WS-SCAN-INDEX) TO WS-DMARC-SUMMARY.
081080
081700 5020-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100* Auth-failure flag - true when the 200-byte scan area passed in *
082200* by the caller (the winning SPF/DKIM/DMARC summary, folded to  *
082300* upper case) contains FAIL anywhere (matches FAIL, SOFTFAIL).   *
082400* Called only from 5040 below, against the FINAL summaries -    *
082500* PR2011-0019 moved it off the raw per-line scan (see change    *
082600* log) so an early FAIL does not outlive a later PASS.           *
082700******************************************************************
082800 5030-CHECK-FAIL.
082820     IF  WS-AUTH-SCAN-UPPER(WS-TOKEN-START:4) = 'FAIL'
082840         MOVE 'Y'                TO WS-AUTH-FAIL-SW.
082860
082880 5030-EXIT.
082900     EXIT.
082920
082940******************************************************************
082960* The per-line loop above only latches SPF-/DKIM-/DMARC-SUMMARY  *
082980* onto the winning line; the failure flag itself must be judged *
083000* only after last-value-wins has settled, against whichever of  *
083010* the three final summaries were actually found - not "Not      *
083020* found", and not any losing earlier line.                      *
083030******************************************************************
083040 5040-CHECK-FINAL-SUMMARIES.
083050     IF  WS-SPF-SUMMARY NOT = 'Not found'
083060         MOVE SPACES             TO WS-AUTH-SCAN-UPPER
083070         MOVE WS-SPF-SUMMARY     TO WS-AUTH-SCAN-UPPER(1:60)
083080         INSPECT WS-AUTH-SCAN-UPPER CONVERTING
083090                 'abcdefghijklmnopqrstuvwxyz' TO
083100                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
083110         PERFORM 5030-CHECK-FAIL THRU 5030-EXIT
083120             VARYING WS-TOKEN-START FROM 1 BY 1
083130             UNTIL WS-TOKEN-START > 57
083140     END-IF.
083150
083160     IF  WS-DKIM-SUMMARY NOT = 'Not found'
083170         MOVE SPACES             TO WS-AUTH-SCAN-UPPER
083180         MOVE WS-DKIM-SUMMARY    TO WS-AUTH-SCAN-UPPER(1:60)
083190         INSPECT WS-AUTH-SCAN-UPPER CONVERTING
083200                 'abcdefghijklmnopqrstuvwxyz' TO
083210                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
083220         PERFORM 5030-CHECK-FAIL THRU 5030-EXIT
083230             VARYING WS-TOKEN-START FROM 1 BY 1
083240             UNTIL WS-TOKEN-START > 57
083250     END-IF.
083260
083270     IF  WS-DMARC-SUMMARY NOT = 'Not found'
083280         MOVE SPACES             TO WS-AUTH-SCAN-UPPER
083290         MOVE WS-DMARC-SUMMARY   TO WS-AUTH-SCAN-UPPER(1:60)
083300         INSPECT WS-AUTH-SCAN-UPPER CONVERTING
083310                 'abcdefghijklmnopqrstuvwxyz' TO
083320                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
083330         PERFORM 5030-CHECK-FAIL THRU 5030-EXIT
083340             VARYING WS-TOKEN-START FROM 1 BY 1
083350             UNTIL WS-TOKEN-START > 57
083360     END-IF.
083370
083380 5040-EXIT.
083390     EXIT.
083400
083410******************************************************************
083420* Domain-Mismatch Heuristic - from-domain is the text after the  *
083430* LAST '@' in FROM, less trailing '>', '"' and space; mismatch   *
083440* fires when that domain does not occur in the last RECEIVED     *
083450* value (case-sensitive substring test).                         *
083460******************************************************************
083700 6000-CHECK-DOMAIN-MISMATCH.
083800     MOVE SPACES                 TO WS-FROM-DOMAIN.
083900     MOVE ZERO                   TO WS-FROM-DOMAIN-LEN.
084000     MOVE ZERO                   TO WS-AT-POS.
084100     MOVE 'N'                    TO WS-DOM-MISMATCH-SW.
084200     MOVE WS-MSG-FROM            TO WS-FROM-SCAN-TEXT.
084300
084400     PERFORM 6010-FIND-LAST-AT   THRU 6010-EXIT
084500         VARYING WS-SCAN-INDEX FROM 1 BY 1
084600         UNTIL WS-SCAN-INDEX > 60.
084700
084800     IF  WS-AT-POS = ZERO
084900         GO TO 6000-EXIT.
085000
085100     COMPUTE WS-DOMAIN-END = 60.
085200     PERFORM 6020-TRIM-DOMAIN-END THRU 6020-EXIT.
085300
085400     IF  WS-DOMAIN-END < WS-AT-POS + 1
085500         GO TO 6000-EXIT.
085600
085700     COMPUTE WS-FROM-DOMAIN-LEN = WS-DOMAIN-END - WS-AT-POS.
085800     MOVE WS-FROM-SCAN-TEXT(WS-AT-POS + 1 : WS-FROM-DOMAIN-LEN)
085900         TO WS-FROM-DOMAIN.
086000
086100     MOVE SPACES                 TO WS-LAST-RECEIVED.
086200     IF  WS-MSG-RECEIVED-COUNT > ZERO
086300         MOVE WS-MSG-RECEIVED(WS-MSG-RECEIVED-COUNT) TO
086400             WS-LAST-RECEIVED.
086500
086600     MOVE 'Y'                    TO WS-DOM-MISMATCH-SW.
086700     IF  WS-FROM-DOMAIN-LEN > ZERO
086800         PERFORM 6030-SEARCH-DOMAIN-IN-RCVD THRU 6030-EXIT
086900             VARYING WS-SCAN-INDEX FROM 1 BY 1
087000             UNTIL WS-SCAN-INDEX > (201 - WS-FROM-DOMAIN-LEN)
087100                 OR NOT WS-DOM-MISMATCH.
087200
087300 6000-EXIT.
087400     EXIT.
087500
087600 6010-FIND-LAST-AT.
087700     IF  WS-FROM-SCAN-CHAR(WS-SCAN-INDEX) = '@'
087800         MOVE WS-SCAN-INDEX      TO WS-AT-POS.
087900
088000 6010-EXIT.
088100     EXIT.
088200
088300******************************************************************
088400* Strip trailing '>', '"' and space from the domain candidate.   *
088500******************************************************************
088600 6020-TRIM-DOMAIN-END.
088700     IF  WS-DOMAIN-END > WS-AT-POS AND
088800         (WS-FROM-SCAN-CHAR(WS-DOMAIN-END) = '>' OR
088900          WS-FROM-SCAN-CHAR(WS-DOMAIN-END) = '"' OR
089000          WS-FROM-SCAN-CHAR(WS-DOMAIN-END) = SPACE)
089100         SUBTRACT 1              FROM WS-DOMAIN-END
089200         GO TO 6020-TRIM-DOMAIN-END.
089300
089400 6020-EXIT.
089500     EXIT.
089600
089700******************************************************************
089800* Case-sensitive substring search for the from-domain anywhere   *
089900* in the last RECEIVED value; clears the mismatch flag on a hit. *
090000******************************************************************
090100 6030-SEARCH-DOMAIN-IN-RCVD.
090200     IF  WS-LAST-RECEIVED(WS-SCAN-INDEX : WS-FROM-DOMAIN-LEN) =
090300         WS-FROM-DOMAIN(1 : WS-FROM-DOMAIN-LEN)
090400         MOVE 'N'                TO WS-DOM-MISMATCH-SW.
090500
090600 6030-EXIT.
090700     EXIT.
090800
090900******************************************************************
091000* Risk Scorer - additive score, three-band classification, and   *
091100* the NOTES text for each rule that fired.                        *
091200******************************************************************
091300 7000-SCORE-RISK.
091400     MOVE ZERO                   TO WS-SCORE.
091500     MOVE ZERO                   TO WS-NOTE-COUNT.
091600
091700     IF  WS-AUTH-FAILED
091800         ADD 40                  TO WS-SCORE
091900         ADD 1                   TO WS-NOTE-COUNT
092000         MOVE 'Authentication failure present (SPF/DKIM/DMARC).'
092100             TO WS-NOTE-LINE(WS-NOTE-COUNT)
092200     END-IF.
092300
092400     IF  WS-ANY-HIT
092500         ADD 40                  TO WS-SCORE
092600         ADD 1                   TO WS-NOTE-COUNT
092700         MOVE 'Sender IP(s) present on one or more blocklists.'
092800             TO WS-NOTE-LINE(WS-NOTE-COUNT)
092900     END-IF.
093000
093100     IF  WS-DOM-MISMATCH
093200         ADD 10                  TO WS-SCORE
093300         ADD 1                   TO WS-NOTE-COUNT
093400         MOVE
093500          'Possible domain mismatch between From and Received headers.'
093600             TO WS-NOTE-LINE(WS-NOTE-COUNT)
093700     END-IF.
093800
093900     IF  WS-SCORE < 30
094000         MOVE 'SAFE'             TO WS-RISK-BAND
094100     ELSE
094200         IF  WS-SCORE < 70
094300             MOVE 'SUSPICIOUS'   TO WS-RISK-BAND
094400         ELSE
094500             MOVE 'PHISHING'     TO WS-RISK-BAND
094600         END-IF
094700     END-IF.
094800
094900     MOVE ZERO                   TO WS-HIT-COUNT.
095000     IF  WS-IP-COUNT > ZERO
095100         PERFORM 7010-COUNT-HIT-IPS THRU 7010-EXIT
095200             VARYING WS-SCAN-INDEX FROM 1 BY 1
095300             UNTIL WS-SCAN-INDEX > WS-IP-COUNT.
095400
095500     PERFORM 7020-ACCUM-RUN-TOTALS THRU 7020-EXIT.
095600
095700 7000-EXIT.
095800     EXIT.
095900
096000 7010-COUNT-HIT-IPS.
096100     IF  WS-IP-HIT-COUNT(WS-SCAN-INDEX) > ZERO
096200         ADD 1                   TO WS-HIT-COUNT.
096300
096400 7010-EXIT.
096500     EXIT.
096600
096700******************************************************************
096800* Run totals - one bucket per risk band, plus messages with any  *
096900* blocklist hit at all.                                          *
097000******************************************************************
097100 7020-ACCUM-RUN-TOTALS.
097200     EVALUATE WS-RISK-BAND
097300         WHEN 'SAFE'
097400             ADD 1               TO WS-MSGS-SAFE
097500         WHEN 'SUSPICIOUS'
097600             ADD 1               TO WS-MSGS-SUSPICIOUS
097700         WHEN 'PHISHING'
097800             ADD 1               TO WS-MSGS-PHISHING
097900     END-EVALUATE.
098000
098100     IF  WS-ANY-HIT
098200         ADD 1                   TO WS-MSGS-WITH-HITS.
098300
098400 7020-EXIT.
098500     EXIT.
098600
098700******************************************************************
098800* Write the ANALYSIS-RESULT-RECORD for the message just scored.  *
098900******************************************************************
099000 8000-WRITE-ANALYSIS-RECORD.
099100     MOVE SPACES                 TO ZA-ANALYSIS-RESULT-RECORD.
099200     MOVE WS-MSG-ID              TO ZA-MSG-ID.
099300     MOVE WS-MSG-FROM            TO ZA-FROM.
099400     MOVE WS-MSG-SUBJECT         TO ZA-SUBJECT.
099500     MOVE WS-SCORE               TO ZA-SCORE.
099600     MOVE WS-RISK-BAND           TO ZA-RISK.
099700     MOVE WS-IP-COUNT            TO ZA-IP-COUNT.
099800     MOVE WS-HIT-COUNT           TO ZA-HIT-COUNT.
099900     IF  WS-AUTH-FAILED
100000         MOVE 'Y'                TO ZA-AUTH-FAIL
100100     ELSE
100200         MOVE 'N'                TO ZA-AUTH-FAIL
100300     END-IF.
100400     IF  WS-DOM-MISMATCH
100500         MOVE 'Y'                TO ZA-DOM-MISMATCH
100600     ELSE
100700         MOVE 'N'                TO ZA-DOM-MISMATCH
100800     END-IF.
100900
101000     WRITE ZA-ANALYSIS-RESULT-RECORD.
101100     MOVE WS-ANLOUT-STATUS       TO WS-FILE-STATUS.
101200     MOVE 'ANLOUT'               TO WS-FILE-NAME.
101300     MOVE '8000'                 TO WS-PARAGRAPH-ID.
101400     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
101500
101600 8000-EXIT.
101700     EXIT.
101800
101900******************************************************************
102000* Report Builder - per-message section: heading, field echoes,   *
102100* risk line, NOTES block (only when a rule fired), and the       *
102200* BLACKLIST HITS block.                                          *
102300******************************************************************
102400 8100-PRINT-MESSAGE-SECTION.
102500     MOVE WS-MSG-ID              TO ZR-HDG-MSG-ID.
102600     MOVE ZR-HEADING-LINE        TO ZR-PRINT-RECORD.
102700     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
102800
102900     MOVE 'FROM:'                TO ZR-FEL-CAPTION.
103000     MOVE WS-MSG-FROM            TO ZR-FEL-VALUE.
103100     MOVE ZR-FIELD-ECHO-LINE     TO ZR-PRINT-RECORD.
103200     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
103300
103400     MOVE 'SUBJECT:'             TO ZR-FEL-CAPTION.
103500     MOVE WS-MSG-SUBJECT         TO ZR-FEL-VALUE.
103600     MOVE ZR-FIELD-ECHO-LINE     TO ZR-PRINT-RECORD.
103700     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
103800
103900     MOVE 'DATE:'                TO ZR-FEL-CAPTION.
104000     MOVE WS-MSG-DATE            TO ZR-FEL-VALUE.
104100     MOVE ZR-FIELD-ECHO-LINE     TO ZR-PRINT-RECORD.
104200     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
104300
104400     MOVE WS-RISK-BAND           TO ZR-RSK-BAND.
104500     MOVE WS-SCORE               TO ZR-RSK-SCORE.
104600     MOVE ZR-RISK-LINE           TO ZR-PRINT-RECORD.
104700     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
104800
104900     IF  WS-NOTE-COUNT > ZERO
105000         MOVE 'NOTES:'           TO ZR-CAP-TEXT
105100         MOVE ZR-CAPTION-LINE    TO ZR-PRINT-RECORD
105200         PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT
105300         PERFORM 8110-PRINT-ONE-NOTE THRU 8110-EXIT
105400             VARYING WS-SCAN-INDEX FROM 1 BY 1
105500             UNTIL WS-SCAN-INDEX > WS-NOTE-COUNT
105600     END-IF.
105700
105800     MOVE 'BLACKLIST HITS:'      TO ZR-CAP-TEXT.
105900     MOVE ZR-CAPTION-LINE        TO ZR-PRINT-RECORD.
106000     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
106100
106200     IF  WS-ANY-HIT
106300         PERFORM 8120-PRINT-ONE-HIT THRU 8120-EXIT
106400             VARYING WS-SCAN-INDEX FROM 1 BY 1
106500             UNTIL WS-SCAN-INDEX > WS-IP-COUNT
106600     ELSE
106700         MOVE ZR-NO-HIT-LINE     TO ZR-PRINT-RECORD
106800         PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT
106900     END-IF.
107000
107100     MOVE ZR-BLANK-LINE          TO ZR-PRINT-RECORD.
107200     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
107300
107400 8100-EXIT.
107500     EXIT.
107600
107700 8110-PRINT-ONE-NOTE.
107800     MOVE WS-NOTE-LINE(WS-SCAN-INDEX) TO ZR-NOTE-TEXT.
107900     MOVE ZR-NOTE-LINE           TO ZR-PRINT-RECORD.
108000     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
108100
108200 8110-EXIT.
108300     EXIT.
108400
108500******************************************************************
108600* Print one BLACKLIST HITS line - IPs with no hit are skipped.   *
108700******************************************************************
108800 8120-PRINT-ONE-HIT.
108900     IF  WS-IP-HIT-COUNT(WS-SCAN-INDEX) > ZERO
109000         MOVE WS-IP-TEXT(WS-SCAN-INDEX)   TO ZR-HIT-IP
109100         MOVE WS-IP-HIT-FEEDS(WS-SCAN-INDEX) TO ZR-HIT-FEEDS
109200         MOVE ZR-HIT-LINE        TO ZR-PRINT-RECORD
109300         PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT
109400     END-IF.
109500
109600 8120-EXIT.
109700     EXIT.
109800
109900******************************************************************
110000* Common print-line writer, with file-status checking.           *
110100******************************************************************
110200 8900-WRITE-REPORT-LINE.
110300     WRITE ZR-PRINT-RECORD.
110400     MOVE WS-RPTOUT-STATUS       TO WS-FILE-STATUS.
110500     MOVE 'RPTOUT'               TO WS-FILE-NAME.
110600     MOVE '8900'                 TO WS-PARAGRAPH-ID.
110700     PERFORM 9970-CHECK-FILE-STATUS THRU 9970-EXIT.
110800
110900 8900-EXIT.
111000     EXIT.
111100
111200******************************************************************
111300* Feed statistics section (report section 2) - printed after     *
111400* every message has printed, from the FEEDCNT extract ZEHR020    *
111500* wrote and this program read back at 1150-LOAD-FEED-STATS.       *
111600******************************************************************
111700 8500-PRINT-STAT-SECTION.
111800     MOVE 'FEED STATISTICS'      TO ZR-CAP-TEXT.
111900     MOVE ZR-CAPTION-LINE        TO ZR-PRINT-RECORD.
112000     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
112100
112200     MOVE ZR-FEED-HEADING-LINE   TO ZR-PRINT-RECORD.
112300     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
112400
112500     IF  WS-FEED-STAT-COUNT > ZERO
112600         PERFORM 8510-PRINT-ONE-FEED-STAT THRU 8510-EXIT
112700             VARYING WS-FST-IX FROM 1 BY 1
112800             UNTIL WS-FST-IX > WS-FEED-STAT-COUNT.
112900
113000     MOVE WS-GRAND-TOTAL         TO ZR-FTL-COUNT.
113100     MOVE ZR-FEED-TOTAL-LINE     TO ZR-PRINT-RECORD.
113200     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
113300
113400     MOVE ZR-BLANK-LINE          TO ZR-PRINT-RECORD.
113500     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
113600
113700 8500-EXIT.
113800     EXIT.
113900
114000 8510-PRINT-ONE-FEED-STAT.
114100     MOVE WS-FST-NAME(WS-FST-IX) TO ZR-FST-FEED-NAME.
114200     MOVE WS-FST-CNT(WS-FST-IX)  TO ZR-FST-COUNT.
114300     MOVE ZR-FEED-STAT-LINE      TO ZR-PRINT-RECORD.
114400     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
114500
114600 8510-EXIT.
114700     EXIT.
114800
114900******************************************************************
115000* Run totals section (report section 3) - last thing printed.   *
115100******************************************************************
115200 9000-PRINT-RUN-TOTALS.
115300     MOVE ZR-TOTALS-CAPTION-LINE TO ZR-PRINT-RECORD.
115400     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
115500
115600     MOVE 'MESSAGES PROCESSED'   TO ZR-TOT-LABEL.
115700     MOVE WS-MSGS-PROCESSED      TO ZR-TOT-COUNT.
115800     MOVE ZR-TOTALS-LINE         TO ZR-PRINT-RECORD.
115900     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
116000
116100     MOVE 'MESSAGES - SAFE'      TO ZR-TOT-LABEL.
116200     MOVE WS-MSGS-SAFE           TO ZR-TOT-COUNT.
116300     MOVE ZR-TOTALS-LINE         TO ZR-PRINT-RECORD.
116400     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
116500
116600     MOVE 'MESSAGES - SUSPICIOUS' TO ZR-TOT-LABEL.
116700     MOVE WS-MSGS-SUSPICIOUS     TO ZR-TOT-COUNT.
116800     MOVE ZR-TOTALS-LINE         TO ZR-PRINT-RECORD.
116900     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
117000
117100     MOVE 'MESSAGES - PHISHING'  TO ZR-TOT-LABEL.
117200     MOVE WS-MSGS-PHISHING       TO ZR-TOT-COUNT.
117300     MOVE ZR-TOTALS-LINE         TO ZR-PRINT-RECORD.
117400     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
117500
117600     MOVE 'MESSAGES WITH BLOCKLIST HITS' TO ZR-TOT-LABEL.
117700     MOVE WS-MSGS-WITH-HITS      TO ZR-TOT-COUNT.
117800     MOVE ZR-TOTALS-LINE         TO ZR-PRINT-RECORD.
117900     PERFORM 8900-WRITE-REPORT-LINE THRU 8900-EXIT.
118000
118100 9000-EXIT.
118200     EXIT.
118300
118400******************************************************************
118500* Close every file this step opened.                              *
118600******************************************************************
118700 9500-TERMINATE.
118800     CLOSE HEADER-FILE.
118900     CLOSE NETWORK-TABLE-FILE.
119000     CLOSE FEED-COUNT-FILE.
119100     CLOSE ANALYSIS-FILE.
119200     CLOSE REPORT-FILE.
119300
119400 9500-EXIT.
119500     EXIT.
119600
119700     COPY STATCHK.
