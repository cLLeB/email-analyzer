000100******************************************************************
000200*    COPYBOOK   : ZEHRFCT                                        *
000300*    DESCRIPTION: Feed entry-count extract - one record per      *
000400*        configured blocklist feed, passed from the ZEHR020      *
000500*        loader step to the ZEHR010 analysis step so the feed    *
000600*        statistics section prints after the per-message         *
000700*        section, in report order, not load order.                *
000800******************************************************************
000900 01  FC-FEED-COUNT-RECORD.
001000     05  FC-FEED-NAME           PIC  X(20).
001100     05  FC-FEED-ENTRY-COUNT    PIC  9(07).
001200     05  FILLER                 PIC  X(05) VALUE SPACES.
